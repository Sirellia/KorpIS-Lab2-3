000100      ******************************************************************
000200      * THIS PROGRAM IS THE SUB PROGRAM TO COMPUTE THE LINE TOTAL FOR
000300      *    ONE ORDER ITEM, GIVEN THE QUANTITY AND THE PRICE PER UNIT.
000400      *
000500      * THIS ROUTINE USED TO BE IN-LINE IN THE ORDER-ENTRY SCREEN
000600      *    PROGRAM.  IT WAS PULLED OUT SO THE SAME LINE-TOTAL RULE IS
000700      *    USED BY THE SCREEN PROGRAM AND BY THE OVERNIGHT ORDER-ITEM
000800      *    EXTEND RUN (ORDERITEMEXTEND.CBL).
000900      ******************************************************************
001000      * CHANGE LOG
001100      *   1998-08-17 DMS  ORIGINAL PROGRAM - MOVED THE LINE-TOTAL
001200      *                   CALCULATION OUT OF THE ORDER-ENTRY SCREEN
001300      *                   PROGRAM AND INTO A SHARED BATCH ROUTINE
001400      *                   (CIS-0533).
001500      *   1999-01-19 DMS  Y2K READINESS REVIEW - NO DATE FIELDS IN THIS
001600      *                   PROGRAM, NO CHANGE REQUIRED.
001700      *   2001-03-06 GCV  CONFIRMED COMPUTE STATEMENT GIVES AN EXACT
001800      *                   RESULT FOR INTEGER QUANTITY TIMES A TWO
001900      *                   DECIMAL PRICE - NO ROUNDING CLAUSE NEEDED
002000      *                   (HELPDESK 2001-114).
002050      *   2008-04-22 TNV  REMOVED THE UNUSED NUMERIC-SIGN-CLASS FROM
002060      *                   SPECIAL-NAMES - LEFT OVER FROM AN EARLIER
002070      *                   DRAFT OF THE REJECT-DISPLAY LOGIC THAT NEVER
002080      *                   SHIPPED.  THE X-VIEW FIELDS STAY; CALLING
002090      *                   PROGRAMS STILL WANT THE RAW BYTES FOR CONSOLE
002095      *                   DISPLAY (HELPDESK 2008-073).
002100      ******************************************************************
002200       IDENTIFICATION              DIVISION.
002300      *-----------------------------------------------------------------
002400       PROGRAM-ID.                 COMPUTE-ITEM-TOTAL.
002500       AUTHOR.                     D. M. SOKOLOV.
002600       INSTALLATION.               OZON LOGISTICS DATA PROCESSING.
002700       DATE-WRITTEN.               AUGUST 17, 1998.
002800       DATE-COMPILED.
002900       SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
003000                                   ONLY.
003100      ******************************************************************
003200       ENVIRONMENT                 DIVISION.
003300      *-----------------------------------------------------------------
003400       CONFIGURATION               SECTION.
003500       SOURCE-COMPUTER.            OZON-BATCH-SERVER.
003800      ******************************************************************
003900       DATA                        DIVISION.
004000      *-----------------------------------------------------------------
004100       LINKAGE                     SECTION.
004200      *-----------------------------------------------------------------
004300      *    SAME FIELD SHAPES AS COPYBOOKS/ORDITM.CPY - PASSED BY
004400      *    REFERENCE FROM THE CALLING PROGRAM'S ORDER-ITEM RECORD.
004500      *    EACH FIELD HAS AN ALTERNATE X VIEW SO A CALLING PROGRAM
004600      *    CAN DISPLAY THE RAW BYTES ON THE CONSOLE WHEN A NEGATIVE
004700      *    TOTAL GETS REJECTED, WITHOUT AN EDITED PICTURE CLAUSE.
004800       01  LINK-ORDER-ITEM-PARAMETERS.
004810           05  LS-QUANTITY             PIC 9(07).
004820           05  LS-QUANTITY-X           REDEFINES LS-QUANTITY
004830                                       PIC X(07).
004840           05  LS-PRICE-PER-UNIT       PIC S9(08)V99.
004850           05  LS-PRICE-PER-UNIT-X     REDEFINES LS-PRICE-PER-UNIT
004860                                       PIC X(11).
004870           05  LS-TOTAL-PRICE          PIC S9(10)V99.
004880           05  LS-TOTAL-PRICE-X        REDEFINES LS-TOTAL-PRICE
004890                                       PIC X(13).
004900      ******************************************************************
005000       PROCEDURE                   DIVISION    USING
005100                                   LINK-ORDER-ITEM-PARAMETERS.
005200      *-----------------------------------------------------------------
005300      * MAIN PROCEDURE.
005400      *-----------------------------------------------------------------
005500       100-COMPUTE-ITEM-LINE-TOTAL.
005600           COMPUTE LS-TOTAL-PRICE = LS-QUANTITY * LS-PRICE-PER-UNIT.
005700
005800           EXIT    PROGRAM.
