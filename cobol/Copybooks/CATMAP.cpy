000100      ******************************************************************
000200      * CATMAP.CPY
000300      * OZON LOGISTICS - PRODUCT CATEGORY SYNONYM TABLE.
000400      * EACH CANONICAL CATEGORY CODE IS REACHABLE BY ITS OWN CODE OR
000500      * BY ITS RUSSIAN SYNONYM. MODELLED ON THE OLD INVENTORY REPORT
000600      * PROGRAM'S WEEKDAY-NAME TABLE (FILLER LIST REDEFINED AS AN
000700      * OCCURS TABLE), EXTENDED TO A TWO-FIELD ENTRY SINCE THIS TABLE
000800      * MAPS A SYNONYM TO A CODE RATHER THAN AN INDEX TO A NAME.
000900      *-----------------------------------------------------------------
001000      * CHANGE LOG
001100      *   1998-01-22 DMS  ORIGINAL TABLE - EIGHT CATEGORIES, ENGLISH
001200      *                   AND RUSSIAN STOREFRONT SYNONYMS (CIS-0540).
001300      ******************************************************************
001400       01  CATEGORY-SYNONYM-LIST.
001500           05  FILLER  PIC X(30) VALUE "ELECTRONICS".
001600           05  FILLER  PIC X(30) VALUE "ELECTRONICS".
001700           05  FILLER  PIC X(30) VALUE "ЭЛЕКТРОНИКА".
001800           05  FILLER  PIC X(30) VALUE "ELECTRONICS".
001900           05  FILLER  PIC X(30) VALUE "CLOTHING".
002000           05  FILLER  PIC X(30) VALUE "CLOTHING".
002100           05  FILLER  PIC X(30) VALUE "ОДЕЖДА".
002200           05  FILLER  PIC X(30) VALUE "CLOTHING".
002300           05  FILLER  PIC X(30) VALUE "HOME_GARDEN".
002400           05  FILLER  PIC X(30) VALUE "HOME_GARDEN".
002500           05  FILLER  PIC X(30) VALUE "ДОМ И САД".
002600           05  FILLER  PIC X(30) VALUE "HOME_GARDEN".
002700           05  FILLER  PIC X(30) VALUE "BEAUTY".
002800           05  FILLER  PIC X(30) VALUE "BEAUTY".
002900           05  FILLER  PIC X(30) VALUE "КРАСОТА".
003000           05  FILLER  PIC X(30) VALUE "BEAUTY".
003100           05  FILLER  PIC X(30) VALUE "SPORTS".
003200           05  FILLER  PIC X(30) VALUE "SPORTS".
003300           05  FILLER  PIC X(30) VALUE "СПОРТ".
003400           05  FILLER  PIC X(30) VALUE "SPORTS".
003500           05  FILLER  PIC X(30) VALUE "BOOKS".
003600           05  FILLER  PIC X(30) VALUE "BOOKS".
003700           05  FILLER  PIC X(30) VALUE "КНИГИ".
003800           05  FILLER  PIC X(30) VALUE "BOOKS".
003900           05  FILLER  PIC X(30) VALUE "KIDS".
004000           05  FILLER  PIC X(30) VALUE "KIDS".
004100           05  FILLER  PIC X(30) VALUE "ДЕТСКИЕ ТОВАРЫ".
004200           05  FILLER  PIC X(30) VALUE "KIDS".
004300           05  FILLER  PIC X(30) VALUE "FOOD".
004400           05  FILLER  PIC X(30) VALUE "FOOD".
004500           05  FILLER  PIC X(30) VALUE "ПРОДУКТЫ".
004600           05  FILLER  PIC X(30) VALUE "FOOD".
004700       01  CATEGORY-SYNONYM-TABLE REDEFINES CATEGORY-SYNONYM-LIST.
004800           05  CS-ENTRY OCCURS 16 TIMES.
004900               10  CS-SYNONYM-TEXT       PIC X(30).
005000               10  CS-CANONICAL-CODE     PIC X(30).
