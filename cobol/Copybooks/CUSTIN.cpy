000100      ******************************************************************
000200      * CUSTIN.CPY
000300      * OZON LOGISTICS - CUSTOMER INTAKE FEED RECORD (EXTRACT STAGE).
000400      * ONE RECORD PER CUSTOMER ROW IN THE INBOUND CUSTOMER FEED FILE.
000500      * FEED IS A DELIMITED TEXT FILE WITH A HEADER ROW OF COLUMN
000600      * NAMES; THE HEADER ROW ITSELF IS NOT MOVED INTO THIS RECORD.
000700      *-----------------------------------------------------------------
000800      * CHANGE LOG
000900      *   1994-02-11 RHK  ORIGINAL LAYOUT FOR CUSTOMER FEED CONVERSION.
001000      *   1994-05-03 RHK  WIDENED ADDRESS FROM X(40) TO X(60) PER
001100      *                   MARKETING REQUEST NO. 94-118.
001200      *   1996-09-20 LPT  ADDED REG-DATE FOR THE ANNIVERSARY MAILING
001300      *                   PROJECT (TICKET CIS-0442).
001400      *   1999-01-07 DMS  Y2K READINESS REVIEW - REG-DATE CONFIRMED
001500      *                   STORED AS YYYY-MM-DD, NO WINDOWING NEEDED.
001600      ******************************************************************
001700       01  CUSTOMER-FEED-RECORD.
001800           05  CF-FULL-NAME            PIC X(40).
001900           05  CF-EMAIL                PIC X(40).
002000           05  CF-PHONE                PIC X(20).
002100           05  CF-ADDRESS              PIC X(60).
002200           05  CF-REG-DATE             PIC X(10).
002300           05  FILLER                  PIC X(10).
