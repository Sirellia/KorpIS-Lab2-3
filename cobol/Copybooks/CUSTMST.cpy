000100      ******************************************************************
000200      * CUSTMST.CPY
000300      * OZON LOGISTICS - CUSTOMER MASTER RECORD (LOAD STAGE OUTPUT).
000400      * KEYED INDEXED FILE, RECORD KEY IS CM-EMAIL (LOWER-CASED,
000500      * UNIQUE BUSINESS KEY). WRITTEN BY THE CUSTOMER LOAD BAND OF
000600      * THE ETL ORCHESTRATOR AND CONSULTED BY THE ORDER LOAD BAND.
000700      *-----------------------------------------------------------------
000800      * CHANGE LOG
000900      *   1994-02-11 RHK  ORIGINAL MASTER LAYOUT.
001000      *   1997-11-14 LPT  ADDED CM-CUSTOMER-ID AS A SEPARATE SURROGATE
001100      *                   KEY AHEAD OF CM-EMAIL - ORDER FEED NOW
001200      *                   REFERENCES CUSTOMERS BY THIS ID (CIS-0601).
001300      ******************************************************************
001400       01  CUSTOMER-MASTER-RECORD.
001500           05  CM-CUSTOMER-ID           PIC X(36).
001600           05  CM-FULL-NAME             PIC X(40).
001700           05  CM-EMAIL                 PIC X(40).
001800           05  CM-PHONE                 PIC X(20).
001900           05  CM-ADDRESS               PIC X(60).
002000           05  CM-REG-DATE              PIC X(10).
002100           05  FILLER                   PIC X(14).
