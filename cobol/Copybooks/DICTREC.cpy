000100      ******************************************************************
000200      * DICTREC.CPY
000300      * OZON LOGISTICS - REFERENCE DICTIONARY RECORD.
000400      * ONE LAYOUT SHARED BY THE THREE SMALL INDEXED REFERENCE FILES
000500      * CONSULTED AT LOAD TIME: PRODUCT CATEGORY, PAYMENT METHOD, AND
000600      * ORDER STATUS. RECORD KEY IS DR-ENTRY-CODE ON EACH FILE.
000700      *-----------------------------------------------------------------
000800      * CHANGE LOG
000900      *   1997-11-10 LPT  ORIGINAL LAYOUT - DICTIONARY LOOKUPS MOVED
001000      *                   OUT OF HARD-CODED PROGRAM TABLES AND INTO
001100      *                   MAINTAINABLE INDEXED FILES (CIS-0601).
001200      ******************************************************************
001300       01  DICTIONARY-RECORD.
001400           05  DR-ENTRY-ID               PIC 9(04).
001500           05  DR-ENTRY-CODE             PIC X(30).
001600           05  DR-ENTRY-NAME             PIC X(40).
001700           05  FILLER                    PIC X(06).
