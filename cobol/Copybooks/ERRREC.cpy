000100      ******************************************************************
000200      * ERRREC.CPY
000300      * OZON LOGISTICS - REJECTED-RECORD ERROR REPORT LAYOUT.
000400      * ONE LINE PER REJECTED INTAKE ROW, IN INPUT ORDER. SHARED BY
000500      * THE CUSTOMER, PRODUCT AND ORDER ERROR REPORT FILES.
000600      *-----------------------------------------------------------------
000700      * CHANGE LOG
000800      *   1994-02-14 RHK  ORIGINAL LAYOUT, MODELLED ON THE OLD BATCH
000900      *                   UPDATE REJECT FILE.
001000      *   1997-11-18 LPT  WIDENED ER-ERROR-TEXT TO X(120) AND ADDED
001100      *                   ER-RECORD-IMAGE SO A REJECT CAN BE RE-KEYED
001200      *                   WITHOUT PULLING THE ORIGINAL FEED (CIS-0601).
001300      ******************************************************************
001400       01  ERROR-REPORT-RECORD.
001500           05  ER-PROCESS-TYPE           PIC X(10).
001600           05  ER-ORIGINAL-INDEX         PIC 9(06).
001700           05  ER-ERROR-TEXT             PIC X(120).
001800           05  ER-RECORD-IMAGE           PIC X(200).
001900           05  FILLER                    PIC X(04).
