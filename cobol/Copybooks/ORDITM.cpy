000100      ******************************************************************
000200      * ORDITM.CPY
000300      * OZON LOGISTICS - ORDER-ITEM EXTEND RECORD.
000400      * CARRIES ONE ORDER LINE ITEM THROUGH THE LINE-TOTAL CALCULATION
000500      * (SEE COMPUTEITEMTOTAL.CBL). NOT PART OF THE THREE-FEED INTAKE
000600      * RUN - THIS IS THE ORDER-DETAIL SIDE OF THE MASTER DATA LAYER,
000700      * FED BY THE ORDER-ITEM-EXTEND WORK FILE.
000800      *-----------------------------------------------------------------
000900      * CHANGE LOG
001000      *   1998-08-17 DMS  ORIGINAL LAYOUT - LINE TOTAL MOVED OUT OF
001100      *                   THE ORDER-ENTRY SCREEN PROGRAM AND INTO A
001200      *                   SHARED BATCH ROUTINE (CIS-0533).
001300      ******************************************************************
001400       01  ORDER-ITEM-RECORD.
001500           05  OI-QUANTITY               PIC 9(07).
001600           05  OI-PRICE-PER-UNIT         PIC S9(08)V99.
001700           05  OI-TOTAL-PRICE            PIC S9(10)V99.
001800           05  FILLER                    PIC X(11).
