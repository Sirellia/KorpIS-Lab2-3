000100      ******************************************************************
000200      * ORDRIN.CPY
000300      * OZON LOGISTICS - ORDER INTAKE FEED RECORD (EXTRACT STAGE).
000400      * ONE RECORD PER ORDER ROW IN THE INBOUND ORDER FEED FILE.
000500      * OF-CUSTOMER-EMAIL IS RESOLVED AGAINST THE CUSTOMER MASTER AT
000600      * TRANSFORM TIME - NO CUSTOMER ID EXISTS ON THE FEED ITSELF.
000700      *-----------------------------------------------------------------
000800      * CHANGE LOG
000900      *   1994-03-18 RHK  ORIGINAL LAYOUT FOR ORDER FEED CONVERSION.
001000      *   1996-02-09 LPT  TOTAL-AMOUNT WIDENED TO 9(10)V99 FOR BULK
001100      *                   WHOLESALE ORDERS (CIS-0388).
001200      ******************************************************************
001300       01  ORDER-FEED-RECORD.
001400           05  OF-CUSTOMER-EMAIL         PIC X(40).
001500           05  OF-ORDER-DATE             PIC X(10).
001600           05  OF-TOTAL-AMOUNT           PIC S9(10)V99.
001700           05  OF-DELIVERY-ADDRESS       PIC X(60).
001800           05  OF-PAYMENT-METHOD         PIC X(30).
001900           05  FILLER                    PIC X(08).
