000100      ******************************************************************
000200      * ORDRMST.CPY
000300      * OZON LOGISTICS - ORDER MASTER RECORD (LOAD STAGE OUTPUT).
000400      * SEQUENTIAL APPEND FILE - NO DUPLICATE CHECK, EVERY VALID
000500      * ORDER FEED ROW PRODUCES ONE ORDER MASTER RECORD.
000600      *-----------------------------------------------------------------
000700      * CHANGE LOG
000800      *   1994-03-18 RHK  ORIGINAL MASTER LAYOUT.
000900      *   1997-11-25 LPT  REPLACED FREE-TEXT PAYMENT METHOD WITH
001000      *                   OM-PAYMENT-METHOD-ID FROM THE PAYMENT
001100      *                   DICTIONARY; ADDED OM-ORDER-STATUS-ID, FIXED
001200      *                   TO THE "NEW" STATUS CODE AT LOAD TIME
001300      *                   (CIS-0601).
001400      ******************************************************************
001500       01  ORDER-MASTER-RECORD.
001600           05  OM-ORDER-ID               PIC X(36).
001700           05  OM-CUSTOMER-ID            PIC X(36).
001800           05  OM-ORDER-DATE             PIC X(10).
001900           05  OM-TOTAL-AMOUNT           PIC S9(10)V99.
002000           05  OM-DELIVERY-ADDRESS       PIC X(60).
002100           05  OM-PAYMENT-METHOD-ID      PIC 9(04).
002200           05  OM-ORDER-STATUS-ID        PIC 9(04).
002300           05  FILLER                    PIC X(08).
