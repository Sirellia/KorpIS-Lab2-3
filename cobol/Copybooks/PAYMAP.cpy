000100      ******************************************************************
000200      * PAYMAP.CPY
000300      * OZON LOGISTICS - PAYMENT METHOD SYNONYM TABLE.
000400      * SAME SHAPE AS CATMAP.CPY - SIX CANONICAL PAYMENT METHODS,
000500      * EACH REACHABLE BY ITS OWN CODE OR ITS RUSSIAN SYNONYM.
000600      *-----------------------------------------------------------------
000700      * CHANGE LOG
000800      *   1998-01-22 DMS  ORIGINAL TABLE (CIS-0540).
000900      ******************************************************************
001000       01  PAYMENT-SYNONYM-LIST.
001100           05  FILLER  PIC X(30) VALUE "CARD_ONLINE".
001200           05  FILLER  PIC X(30) VALUE "CARD_ONLINE".
001300           05  FILLER  PIC X(30) VALUE "КАРТА ОНЛАЙН".
001400           05  FILLER  PIC X(30) VALUE "CARD_ONLINE".
001500           05  FILLER  PIC X(30) VALUE "CARD_ON_DELIVERY".
001600           05  FILLER  PIC X(30) VALUE "CARD_ON_DELIVERY".
001700           05  FILLER  PIC X(30) VALUE "КАРТА ПРИ ПОЛУЧЕНИИ".
001800           05  FILLER  PIC X(30) VALUE "CARD_ON_DELIVERY".
001900           05  FILLER  PIC X(30) VALUE "CASH".
002000           05  FILLER  PIC X(30) VALUE "CASH".
002100           05  FILLER  PIC X(30) VALUE "НАЛИЧНЫЕ".
002200           05  FILLER  PIC X(30) VALUE "CASH".
002300           05  FILLER  PIC X(30) VALUE "SBP".
002400           05  FILLER  PIC X(30) VALUE "SBP".
002500           05  FILLER  PIC X(30) VALUE "СБП".
002600           05  FILLER  PIC X(30) VALUE "SBP".
002700           05  FILLER  PIC X(30) VALUE "EWALLET".
002800           05  FILLER  PIC X(30) VALUE "EWALLET".
002900           05  FILLER  PIC X(30) VALUE "ЭЛЕКТРОННЫЙ КОШЕЛЁК".
003000           05  FILLER  PIC X(30) VALUE "EWALLET".
003100           05  FILLER  PIC X(30) VALUE "CREDIT".
003200           05  FILLER  PIC X(30) VALUE "CREDIT".
003300           05  FILLER  PIC X(30) VALUE "РАССРОЧКА".
003400           05  FILLER  PIC X(30) VALUE "CREDIT".
003500       01  PAYMENT-SYNONYM-TABLE REDEFINES PAYMENT-SYNONYM-LIST.
003600           05  PS-ENTRY OCCURS 12 TIMES.
003700               10  PS-SYNONYM-TEXT       PIC X(30).
003800               10  PS-CANONICAL-CODE     PIC X(30).
