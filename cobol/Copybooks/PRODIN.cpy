000100      ******************************************************************
000200      * PRODIN.CPY
000300      * OZON LOGISTICS - PRODUCT INTAKE FEED RECORD (EXTRACT STAGE).
000400      * ONE RECORD PER PRODUCT ROW IN THE INBOUND PRODUCT FEED FILE.
000500      *-----------------------------------------------------------------
000600      * CHANGE LOG
000700      *   1994-03-02 RHK  ORIGINAL LAYOUT FOR PRODUCT FEED CONVERSION.
000800      *   1995-07-19 RHK  ADDED PF-DIMENSIONS FOR FREIGHT CALCULATION
000900      *                   (WAREHOUSE REQUEST 95-066).
001000      *   1998-04-30 DMS  PF-WEIGHT WIDENED TO 9(07)V999 TO HOLD BULK
001100      *                   FREIGHT LOTS (CIS-0519).
001200      ******************************************************************
001300       01  PRODUCT-FEED-RECORD.
001400           05  PF-NAME                  PIC X(40).
001500           05  PF-DESCRIPTION           PIC X(60).
001600           05  PF-SKU                   PIC X(20).
001700           05  PF-WEIGHT                PIC S9(07)V999.
001800           05  PF-DIMENSIONS            PIC X(20).
001900           05  PF-CATEGORY              PIC X(30).
002000           05  PF-PRICE                 PIC S9(08)V99.
002100           05  FILLER                   PIC X(10).
