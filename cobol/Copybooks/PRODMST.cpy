000100      ******************************************************************
000200      * PRODMST.CPY
000300      * OZON LOGISTICS - PRODUCT MASTER RECORD (LOAD STAGE OUTPUT).
000400      * KEYED INDEXED FILE, RECORD KEY IS PM-SKU (UPPER-CASED, UNIQUE
000500      * BUSINESS KEY). PM-CATEGORY-ID IS RESOLVED AGAINST THE PRODUCT
000600      * CATEGORY DICTIONARY AT LOAD TIME.
000700      *-----------------------------------------------------------------
000800      * CHANGE LOG
000900      *   1994-03-02 RHK  ORIGINAL MASTER LAYOUT.
001000      *   1995-07-19 RHK  ADDED PM-DIMENSIONS (SEE PRODIN.CPY).
001100      *   1997-11-20 LPT  REPLACED FREE-TEXT CATEGORY WITH
001200      *                   PM-CATEGORY-CODE / PM-CATEGORY-ID PAIR -
001300      *                   CATEGORY NOW COMES FROM THE DICTIONARY
001400      *                   LOOKUP, NOT THE FEED TEXT (CIS-0601).
001500      ******************************************************************
001600       01  PRODUCT-MASTER-RECORD.
001700           05  PM-PRODUCT-ID             PIC X(36).
001800           05  PM-NAME                   PIC X(40).
001900           05  PM-DESCRIPTION            PIC X(60).
002000           05  PM-SKU                    PIC X(20).
002100           05  PM-WEIGHT                 PIC S9(07)V999.
002200           05  PM-DIMENSIONS             PIC X(20).
002300           05  PM-CATEGORY-CODE          PIC X(30).
002400           05  PM-CATEGORY-ID            PIC 9(04).
002500           05  PM-PRICE                  PIC S9(08)V99.
002600           05  FILLER                    PIC X(10).
