000100      ******************************************************************
000200      * STATREC.CPY
000300      * OZON LOGISTICS - FINAL RUN REPORT PRINT LINES.
000400      * ONE GROUP PER LINE STYLE WRITTEN TO RUN-REPORT-OUT, MODELLED
000500      * ON THE OLD INVENTORY REPORT'S TITLE/HEADER/DETAIL/TOTAL/
000600      * FOOTER GROUPS.
000700      *-----------------------------------------------------------------
000800      * CHANGE LOG
000900      *   1998-02-09 DMS  ORIGINAL REPORT LAYOUT FOR THE NEW DATA
001000      *                   INTAKE RUN (CIS-0540).
001100      ******************************************************************
001200       01  RPT-BANNER-LINE.
001300           05  FILLER                  PIC X(50) VALUE ALL "=".
001400           05  FILLER                  PIC X(30) VALUE SPACES.
001500       01  RPT-TITLE-LINE.
001600           05  FILLER                  PIC X(20) VALUE
001700                   "ETL PROCESS SUMMARY".
001800           05  FILLER                  PIC X(60) VALUE SPACES.
001900       01  RPT-FEED-HEADER-LINE.
002000           05  FILLER                  PIC X(10) VALUE "FEED".
002100           05  FILLER                  PIC X(12) VALUE "PROCESSED".
002200           05  FILLER                  PIC X(10) VALUE "VALID".
002300           05  FILLER                  PIC X(10) VALUE "ERRORS".
002400           05  FILLER                  PIC X(10) VALUE "CREATED".
002500           05  FILLER                  PIC X(10) VALUE "SKIPPED".
002600           05  FILLER                  PIC X(10) VALUE "LOADERRS".
002700           05  FILLER                  PIC X(08) VALUE SPACES.
002800       01  RPT-FEED-DETAIL-LINE.
002900           05  RPT-FD-FEED-NAME        PIC X(10).
003000           05  RPT-FD-PROCESSED        PIC ZZZ,ZZ9.
003100           05  FILLER                  PIC X(06) VALUE SPACES.
003200           05  RPT-FD-VALID            PIC ZZZ,ZZ9.
003300           05  FILLER                  PIC X(04) VALUE SPACES.
003400           05  RPT-FD-ERRORS           PIC ZZZ,ZZ9.
003500           05  FILLER                  PIC X(04) VALUE SPACES.
003600           05  RPT-FD-CREATED          PIC ZZZ,ZZ9.
003700           05  FILLER                  PIC X(04) VALUE SPACES.
003800           05  RPT-FD-SKIPPED          PIC ZZZ,ZZ9.
003900           05  FILLER                  PIC X(04) VALUE SPACES.
004000           05  RPT-FD-LOAD-ERRORS      PIC ZZZ,ZZ9.
004100           05  FILLER                  PIC X(08) VALUE SPACES.
004200       01  RPT-SUMMARY-LINE.
004300           05  FILLER                  PIC X(18) VALUE
004400                   "TOTAL PROCESSED: ".
004500           05  RPT-SM-PROCESSED        PIC ZZZ,ZZ9.
004600           05  FILLER                  PIC X(54) VALUE SPACES.
004700       01  RPT-SUMMARY-LINE-2.
004800           05  FILLER                  PIC X(18) VALUE
004900                   "VALID RECORDS:   ".
005000           05  RPT-SM-VALID            PIC ZZZ,ZZ9.
005100           05  FILLER                  PIC X(54) VALUE SPACES.
005200       01  RPT-SUMMARY-LINE-3.
005300           05  FILLER                  PIC X(18) VALUE
005400                   "ERRORS:          ".
005500           05  RPT-SM-ERRORS           PIC ZZZ,ZZ9.
005600           05  FILLER                  PIC X(54) VALUE SPACES.
005700       01  RPT-SUMMARY-LINE-4.
005800           05  FILLER                  PIC X(18) VALUE
005900                   "CREATED:         ".
006000           05  RPT-SM-CREATED          PIC ZZZ,ZZ9.
006100           05  FILLER                  PIC X(54) VALUE SPACES.
006200       01  RPT-SUMMARY-LINE-5.
006300           05  FILLER                  PIC X(18) VALUE
006400                   "SUCCESS RATE:    ".
006500           05  RPT-SM-RATE             PIC ZZ9.99.
006600           05  FILLER                  PIC X(01) VALUE "%".
006700           05  FILLER                  PIC X(53) VALUE SPACES.
