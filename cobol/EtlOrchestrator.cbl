000100      ******************************************************************
000200      * THIS PROGRAM IS TO RUN THE NIGHTLY OZON LOGISTICS DATA INTAKE
000300      *    USING THE CUSTOMER, PRODUCT AND ORDER FEEDS SUPPLIED BY
000400      *    THE MARKETPLACE FRONT END.
000500      *
000600      * USED FILE
000700      *    - FEED CONTROL LIST (WHAT ARRIVED TONIGHT): FEEDCTL
000800      *    - CUSTOMER FEED (EXTRACT)                 : CUSTFEED
000900      *    - PRODUCT FEED (EXTRACT)                  : PRODFEED
001000      *    - ORDER FEED (EXTRACT)                    : ORDRFEED
001100      *    - CUSTOMER MASTER (INDEXED BY EMAIL)      : CUSTMAST
001200      *    - PRODUCT MASTER (INDEXED BY SKU)         : PRODMAST
001300      *    - ORDER MASTER (SEQUENTIAL APPEND)        : ORDRMAST
001400      *    - PRODUCT CATEGORY DICTIONARY              : CATGDICT
001500      *    - PAYMENT METHOD DICTIONARY                : PAYMDICT
001600      *    - ORDER STATUS DICTIONARY                  : STATDICT
001700      *    - CUSTOMER / PRODUCT / ORDER ERROR REPORTS : CUSTERRS
001800      *                                                 PRODERRS
001900      *                                                 ORDRERRS
002000      *    - FINAL RUN REPORT                         : RUNRPT
002100      *
002200      * THIS JOB REPLACES THE OLD INVENT4/TRANSACTIONS BALANCE-LINE
002300      * BATCH UPDATE AND THE SEQUENTIAL-TO-INDEXED CONVERSION STEP
002400      * THAT USED TO FEED THE INVENTORY REPORT RUN.  WHEN THE
002500      * MARKETPLACE SYSTEMS WERE BROUGHT ONTO THIS PLATFORM THE SAME
002600      * JOB STREAM WAS RE-PURPOSED FOR CUSTOMER / PRODUCT / ORDER
002700      * INTAKE - SEE THE CHANGE LOG BELOW.
002800      ******************************************************************
002900       IDENTIFICATION              DIVISION.
003000      *-----------------------------------------------------------------
003100       PROGRAM-ID.                 ETL-ORCHESTRATOR.
003200       AUTHOR.                     R. H. KOWALSKI.
003300       INSTALLATION.               OZON LOGISTICS DATA PROCESSING.
003400       DATE-WRITTEN.               MARCH 14, 1994.
003500       DATE-COMPILED.
003600       SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL
003700                                   USE ONLY.
003800      *-----------------------------------------------------------------
003900      * CHANGE LOG
004000      *   1994-03-14 RHK  ORIGINAL PROGRAM - CONVERTED INVENT5.TXT TO
004100      *                   THE INDEXED INVENT6 / SUPPLIER FILES USED
004200      *                   BY THE NIGHTLY INVENTORY REPORT RUN.
004300      *   1994-09-02 RHK  ADDED FILE STATUS CHECKING ON BOTH CONVERT
004400      *                   LOOPS AFTER A SHORT RECORD ABENDED THE JOB
004500      *                   (PROBLEM TICKET 94-077).
004600      *   1996-06-11 LPT  RENUMBERED PARAGRAPHS TO LEAVE ROOM FOR A
004700      *                   THIRD CONVERSION STAGE THAT NEVER SHIPPED.
004800      *   1997-11-05 LPT  BEGAN THE MARKETPLACE CONSOLIDATION REWRITE
004900      *                   (CIS-0601).  THE OLD INVENTORY CONVERSION
005000      *                   LOGIC WAS RETIRED; THIS PROGRAM NOW DRIVES
005100      *                   THE CUSTOMER, PRODUCT AND ORDER DATA INTAKE
005200      *                   IN ONE RUN SO THE CUSTOMER-TO-ORDER EMAIL
005300      *                   CROSS REFERENCE STAYS IN MEMORY FOR THE
005400      *                   WHOLE JOB STEP.
005500      *   1997-12-02 LPT  ADDED THE FEED CONTROL LIST SO OPERATIONS
005600      *                   CAN TELL US WHICH OF THE THREE FEEDS ACTUALLY
005700      *                   ARRIVED WITHOUT US HAVING TO OPEN EMPTY DD
005800      *                   STATEMENTS (CIS-0601).
005900      *   1998-02-09 DMS  ADDED THE FINAL RUN REPORT AND CONSOLE
006000      *                   SUMMARY BANNER FOR THE OPERATIONS LOG
006100      *                   (CIS-0540).
006200      *   1998-07-28 DMS  CATEGORY / PAYMENT METHOD SYNONYM TABLES
006300      *                   ADDED SO THE RUSSIAN STOREFRONT FEED CAN BE
006400      *                   LOADED WITHOUT A SEPARATE TRANSLATION STEP
006500      *                   (CIS-0540).
006600      *   1999-01-19 DMS  Y2K READINESS REVIEW - ALL DATE TEXT FIELDS
006700      *                   CONFIRMED STORED AS YYYY-MM-DD; RUN-DATE
006800      *                   CAPTURE WIDENED TO A 4-DIGIT YEAR.
006900      *   2001-03-06 GCV  LOAD ERRORS ON A SINGLE RECORD NO LONGER
007000      *                   ABEND THE FEED - THEY ARE COUNTED AND THE
007100      *                   FEED CONTINUES (HELPDESK 2001-114).
007200      *   2003-10-22 GCV  RERUN SWITCH (UPSI-0) ADDED SO OPERATIONS CAN
007300      *                   MARK A RESTART RUN ON THE JOB CARD (CIS-0712).
007400      *   2007-08-30 TNV  AN ORDER ROW WHOSE EMAIL DID NOT RESOLVE TO A
007500      *                   CUSTOMER WAS PASSING VALIDATION AND ONLY
007600      *                   FAILING SILENTLY INSIDE THE LOAD STEP - NO
007700      *                   ORDRERRS LINE, NO "CUSTOMER NOT FOUND" TEXT
007800      *                   ANYWHERE.  MOVED THE XREF CHECK UP INTO
007900      *                   VALIDATION (HELPDESK 2007-198).
008000      *   2008-03-11 TNV  MANIFEST CLASSIFY STEP (1240) WAS TESTING THE
008100      *                   RUN-LEVEL FEED-PRESENT SWITCHES INSTEAD OF A
008200      *                   PER-LINE MATCH FLAG, SO A STRAY FILENAME
008300      *                   ARRIVING AFTER A GOOD CUSTOMER OR PRODUCT LINE
008400      *                   NEVER LOGGED UNKNOWN FILE TYPE.  ADDED
008500      *                   LINE-MATCHED-SW, RESET EVERY LINE (HELPDESK
008600      *                   2008-047).
008700      *   2008-03-11 TNV  EMAIL FORMAT CHECK ONLY COUNTED "@" AND "."
008800      *                   AND NEVER RESTRICTED THE LOCAL PART, DOMAIN
008900      *                   PART OR TRAILING LETTERS TO A SENSIBLE
009000      *                   CHARACTER SET.  ADDED EMAIL-LOCAL-CLASS AND
009100      *                   EMAIL-DOMAIN-CLASS TO SPECIAL-NAMES AND MADE
009200      *                   2250 SCAN EVERY CHARACTER THE WAY 2260 ALREADY
009300      *                   DOES FOR PHONE (HELPDESK 2008-061).
009400      *   2008-03-11 TNV  DROPPED THE "CREATED:" LINE FROM THE CONSOLE
009500      *                   SUMMARY - OPERATIONS WANTED THE SCREEN BANNER
009600      *                   TO MATCH THE FOUR LINES IN THE RUN REPORT
009700      *                   WRITE-UP; THE CREATED COUNT STILL PRINTS ON
009800      *                   RPT-SUMMARY-LINE-4 (HELPDESK 2008-061).
009850      *   2008-04-22 TNV  PAYMDICT AND STATDICT WERE BOTH CODED WITH
009860      *                   RECORD KEY IS DR-ENTRY-CODE, A FIELD THAT ONLY
009870      *                   EXISTS ON CATGDICT'S RECORD - 4500/4510 WERE
009880      *                   MOVING THE PAYMENT AND STATUS LOOKUP KEYS INTO
009890      *                   CATGDICT'S BUFFER AND READING BACK WHATEVER
009895      *                   CATEGORY ROW HAD LAST BEEN READ, SO EVERY ORDER
009896      *                   GOT THE WRONG PAYMENT-METHOD-ID/STATUS-ID.
009897      *                   GAVE EACH DICTIONARY FD ITS OWN KEY
009898      *                   (PM-DR-ENTRY-CODE, ST-DR-ENTRY-CODE) AND FIXED
009899      *                   THE MOVE/READ PAIRS TO MATCH (HELPDESK
009900      *                   2008-073).
009910      ******************************************************************
010000       ENVIRONMENT                 DIVISION.
010100      *-----------------------------------------------------------------
010200       CONFIGURATION               SECTION.
010300       SOURCE-COMPUTER.            OZON-BATCH-SERVER.
010400       SPECIAL-NAMES.
010500           C01 IS TOP-OF-FORM
010600           CLASS ALPHA-TEXT-CLASS IS "A" THRU "Z" "a" THRU "z" " "
010700           CLASS EMAIL-LOCAL-CLASS IS "A" THRU "Z" "a" THRU "z"
010800                  "0" THRU "9" "." "_" "%" "+" "-"
010900           CLASS EMAIL-DOMAIN-CLASS IS "A" THRU "Z" "a" THRU "z"
011000                  "0" THRU "9" "." "-"
011100           UPSI-0 ON STATUS IS RERUN-REQUESTED
011200                  OFF STATUS IS NORMAL-RUN.
011300      *-----------------------------------------------------------------
011400       INPUT-OUTPUT                SECTION.
011500       FILE-CONTROL.
011600           SELECT  FEED-CONTROL-IN
011700                   ASSIGN TO "FEEDCTL"
011800                   ORGANIZATION IS LINE SEQUENTIAL
011900                   FILE STATUS IS FEEDCTL-STATUS.
012000
012100           SELECT  CUSTOMER-FEED-IN
012200                   ASSIGN TO "CUSTFEED"
012300                   ORGANIZATION IS LINE SEQUENTIAL
012400                   FILE STATUS IS CUSTFEED-STATUS.
012500
012600           SELECT  PRODUCT-FEED-IN
012700                   ASSIGN TO "PRODFEED"
012800                   ORGANIZATION IS LINE SEQUENTIAL
012900                   FILE STATUS IS PRODFEED-STATUS.
013000
013100           SELECT  ORDER-FEED-IN
013200                   ASSIGN TO "ORDRFEED"
013300                   ORGANIZATION IS LINE SEQUENTIAL
013400                   FILE STATUS IS ORDRFEED-STATUS.
013500
013600           SELECT  CUSTOMER-MASTER
013700                   ASSIGN TO "CUSTMAST"
013800                   ORGANIZATION IS INDEXED
013900                   ACCESS MODE IS RANDOM
014000                   RECORD KEY IS CM-EMAIL
014100                   FILE STATUS IS CUSTMAST-STATUS.
014200
014300           SELECT  PRODUCT-MASTER
014400                   ASSIGN TO "PRODMAST"
014500                   ORGANIZATION IS INDEXED
014600                   ACCESS MODE IS RANDOM
014700                   RECORD KEY IS PM-SKU
014800                   FILE STATUS IS PRODMAST-STATUS.
014900
015000           SELECT  ORDER-MASTER-OUT
015100                   ASSIGN TO "ORDRMAST"
015200                   ORGANIZATION IS LINE SEQUENTIAL
015300                   FILE STATUS IS ORDRMAST-STATUS.
015400
015500           SELECT  CATEGORY-DICT
015600                   ASSIGN TO "CATGDICT"
015700                   ORGANIZATION IS INDEXED
015800                   ACCESS MODE IS RANDOM
015900                   RECORD KEY IS DR-ENTRY-CODE
016000                   FILE STATUS IS CATGDICT-STATUS.
016100
016200           SELECT  PAYMENT-DICT
016300                   ASSIGN TO "PAYMDICT"
016400                   ORGANIZATION IS INDEXED
016500                   ACCESS MODE IS RANDOM
016600                   RECORD KEY IS PM-DR-ENTRY-CODE
016700                   FILE STATUS IS PAYMDICT-STATUS.
016800
016900           SELECT  STATUS-DICT
017000                   ASSIGN TO "STATDICT"
017100                   ORGANIZATION IS INDEXED
017200                   ACCESS MODE IS RANDOM
017300                   RECORD KEY IS ST-DR-ENTRY-CODE
017400                   FILE STATUS IS STATDICT-STATUS.
017500
017600           SELECT  CUSTOMER-ERROR-OUT
017700                   ASSIGN TO "CUSTERRS"
017800                   ORGANIZATION IS LINE SEQUENTIAL
017900                   FILE STATUS IS CUSTERRS-STATUS.
018000
018100           SELECT  PRODUCT-ERROR-OUT
018200                   ASSIGN TO "PRODERRS"
018300                   ORGANIZATION IS LINE SEQUENTIAL
018400                   FILE STATUS IS PRODERRS-STATUS.
018500
018600           SELECT  ORDER-ERROR-OUT
018700                   ASSIGN TO "ORDRERRS"
018800                   ORGANIZATION IS LINE SEQUENTIAL
018900                   FILE STATUS IS ORDRERRS-STATUS.
019000
019100           SELECT  RUN-REPORT-OUT
019200                   ASSIGN TO "RUNRPT"
019300                   ORGANIZATION IS LINE SEQUENTIAL
019400                   FILE STATUS IS RUNRPT-STATUS.
019500
019600      ******************************************************************
019700       DATA                        DIVISION.
019800      *-----------------------------------------------------------------
019900       FILE                        SECTION.
020000       FD  FEED-CONTROL-IN
020100           RECORD CONTAINS 40 CHARACTERS
020200           DATA RECORD IS FEED-CONTROL-RECORD.
020300       01  FEED-CONTROL-RECORD         PIC X(40).
020400
020500       FD  CUSTOMER-FEED-IN
020600           RECORD CONTAINS 180 CHARACTERS
020700           DATA RECORD IS CUSTOMER-FEED-RECORD.
020800       COPY "Copybooks/CUSTIN.cpy".
020900
021000       FD  PRODUCT-FEED-IN
021100           RECORD CONTAINS 200 CHARACTERS
021200           DATA RECORD IS PRODUCT-FEED-RECORD.
021300       COPY "Copybooks/PRODIN.cpy".
021400
021500       FD  ORDER-FEED-IN
021600           RECORD CONTAINS 160 CHARACTERS
021700           DATA RECORD IS ORDER-FEED-RECORD.
021800       COPY "Copybooks/ORDRIN.cpy".
021900
022000       FD  CUSTOMER-MASTER
022100           RECORD CONTAINS 220 CHARACTERS
022200           DATA RECORD IS CUSTOMER-MASTER-RECORD.
022300       COPY "Copybooks/CUSTMST.cpy".
022400
022500       FD  PRODUCT-MASTER
022600           RECORD CONTAINS 240 CHARACTERS
022700           DATA RECORD IS PRODUCT-MASTER-RECORD.
022800       COPY "Copybooks/PRODMST.cpy".
022900
023000       FD  ORDER-MASTER-OUT
023100           RECORD CONTAINS 170 CHARACTERS
023200           DATA RECORD IS ORDER-MASTER-RECORD.
023300       COPY "Copybooks/ORDRMST.cpy".
023400
023500       FD  CATEGORY-DICT
023600           RECORD CONTAINS 80 CHARACTERS
023700           DATA RECORD IS DICTIONARY-RECORD.
023800       COPY "Copybooks/DICTREC.cpy".
023900
024000       FD  PAYMENT-DICT
024100           RECORD CONTAINS 80 CHARACTERS
024200           DATA RECORD IS PM-DICTIONARY-RECORD.
024300       01  PM-DICTIONARY-RECORD.
024400           05  PM-DR-ENTRY-ID           PIC 9(04).
024500           05  PM-DR-ENTRY-CODE         PIC X(30).
024600           05  PM-DR-ENTRY-NAME         PIC X(40).
024700           05  FILLER                   PIC X(06).
024800
024900       FD  STATUS-DICT
025000           RECORD CONTAINS 80 CHARACTERS
025100           DATA RECORD IS ST-DICTIONARY-RECORD.
025200       01  ST-DICTIONARY-RECORD.
025300           05  ST-DR-ENTRY-ID           PIC 9(04).
025400           05  ST-DR-ENTRY-CODE         PIC X(30).
025500           05  ST-DR-ENTRY-NAME         PIC X(40).
025600           05  FILLER                   PIC X(06).
025700
025800       FD  CUSTOMER-ERROR-OUT
025900           RECORD CONTAINS 340 CHARACTERS
026000           DATA RECORD IS CE-ERROR-REPORT-RECORD.
026100       01  CE-ERROR-REPORT-RECORD.
026200           05  CE-PROCESS-TYPE          PIC X(10).
026300           05  CE-ORIGINAL-INDEX        PIC 9(06).
026400           05  CE-ERROR-TEXT            PIC X(120).
026500           05  CE-RECORD-IMAGE          PIC X(200).
026600           05  FILLER                   PIC X(04).
026700
026800       FD  PRODUCT-ERROR-OUT
026900           RECORD CONTAINS 340 CHARACTERS
027000           DATA RECORD IS PE-ERROR-REPORT-RECORD.
027100       01  PE-ERROR-REPORT-RECORD.
027200           05  PE-PROCESS-TYPE          PIC X(10).
027300           05  PE-ORIGINAL-INDEX        PIC 9(06).
027400           05  PE-ERROR-TEXT            PIC X(120).
027500           05  PE-RECORD-IMAGE          PIC X(200).
027600           05  FILLER                   PIC X(04).
027700
027800       FD  ORDER-ERROR-OUT
027900           RECORD CONTAINS 340 CHARACTERS
028000           DATA RECORD IS OE-ERROR-REPORT-RECORD.
028100       01  OE-ERROR-REPORT-RECORD.
028200           05  OE-PROCESS-TYPE          PIC X(10).
028300           05  OE-ORIGINAL-INDEX        PIC 9(06).
028400           05  OE-ERROR-TEXT            PIC X(120).
028500           05  OE-RECORD-IMAGE          PIC X(200).
028600           05  FILLER                   PIC X(04).
028700
028800       FD  RUN-REPORT-OUT
028900           RECORD CONTAINS 80 CHARACTERS
029000           DATA RECORD IS RUN-REPORT-RECORD.
029100       01  RUN-REPORT-RECORD            PIC X(80).
029200
029300      *-----------------------------------------------------------------
029400       WORKING-STORAGE             SECTION.
029500      *-----------------------------------------------------------------
029600       77  XREF-COUNT               PIC 9(04) COMP VALUE ZERO.
029700       77  XREF-IX                  PIC 9(04) COMP VALUE ZERO.
029800       77  ID-SEQUENCE              PIC 9(08) COMP VALUE ZERO.
029900       77  ROW-NUMBER               PIC 9(06) COMP VALUE ZERO.
030000       77  ERR-PTR                  PIC 9(03) COMP VALUE 1.
030100
030200       01  FILE-STATUS-AREA.
030300           05  FEEDCTL-STATUS          PIC X(02).
030400           05  CUSTFEED-STATUS         PIC X(02).
030500           05  PRODFEED-STATUS         PIC X(02).
030600           05  ORDRFEED-STATUS         PIC X(02).
030700           05  CUSTMAST-STATUS         PIC X(02).
030800           05  PRODMAST-STATUS         PIC X(02).
030900           05  ORDRMAST-STATUS         PIC X(02).
031000           05  CATGDICT-STATUS         PIC X(02).
031100           05  PAYMDICT-STATUS         PIC X(02).
031200           05  STATDICT-STATUS         PIC X(02).
031300           05  CUSTERRS-STATUS         PIC X(02).
031400           05  PRODERRS-STATUS         PIC X(02).
031500           05  ORDRERRS-STATUS         PIC X(02).
031600           05  RUNRPT-STATUS           PIC X(02).
031700
031800       01  SWITCHES-AND-COUNTERS.
031900           05  FEEDCTL-EOF-SW          PIC X(01) VALUE "N".
032000               88  FEEDCTL-EOF                  VALUE "Y".
032100           05  CUSTFEED-EOF-SW         PIC X(01) VALUE "N".
032200               88  CUSTFEED-EOF                 VALUE "Y".
032300           05  PRODFEED-EOF-SW         PIC X(01) VALUE "N".
032400               88  PRODFEED-EOF                 VALUE "Y".
032500           05  ORDRFEED-EOF-SW         PIC X(01) VALUE "N".
032600               88  ORDRFEED-EOF                 VALUE "Y".
032700           05  RECORD-VALID-SW         PIC X(01) VALUE "N".
032800               88  RECORD-IS-VALID               VALUE "Y".
032900           05  RECORD-BLANK-SW         PIC X(01) VALUE "N".
033000               88  RECORD-IS-BLANK                VALUE "Y".
033100           05  XREF-FOUND-SW           PIC X(01) VALUE "N".
033200               88  XREF-WAS-FOUND                VALUE "Y".
033300           05  CUSTERRS-OPEN-SW        PIC X(01) VALUE "N".
033400               88  CUSTERRS-IS-OPEN               VALUE "Y".
033500           05  PRODERRS-OPEN-SW        PIC X(01) VALUE "N".
033600               88  PRODERRS-IS-OPEN                VALUE "Y".
033700           05  ORDRERRS-OPEN-SW        PIC X(01) VALUE "N".
033800               88  ORDRERRS-IS-OPEN                VALUE "Y".
033900           05  CUSTFEED-PRESENT-SW     PIC X(01) VALUE "N".
034000               88  CUSTFEED-IS-PRESENT            VALUE "Y".
034100           05  PRODFEED-PRESENT-SW     PIC X(01) VALUE "N".
034200               88  PRODFEED-IS-PRESENT            VALUE "Y".
034300           05  ORDRFEED-PRESENT-SW     PIC X(01) VALUE "N".
034400               88  ORDRFEED-IS-PRESENT            VALUE "Y".
034500           05  ANY-FEED-PRESENT-SW     PIC X(01) VALUE "N".
034600               88  ANY-FEED-IS-PRESENT            VALUE "Y".
034700           05  LINE-MATCHED-SW         PIC X(01) VALUE "N".
034800               88  LINE-WAS-MATCHED               VALUE "Y".
034900
035000      *    COUNTERS AND ACCUMULATORS - ALL COMP PER STANDING SHOP
035100      *    CONVENTION FOR RUNNING TOTALS (SEE CIS-0601).
035200       01  CUSTOMER-FEED-COUNTERS.
035300           05  CUST-PROCESSED           PIC 9(06) COMP VALUE ZERO.
035400           05  CUST-VALID               PIC 9(06) COMP VALUE ZERO.
035500           05  CUST-ERRORS              PIC 9(06) COMP VALUE ZERO.
035600           05  CUST-CREATED             PIC 9(06) COMP VALUE ZERO.
035700           05  CUST-SKIPPED             PIC 9(06) COMP VALUE ZERO.
035800           05  CUST-LOAD-ERRORS         PIC 9(06) COMP VALUE ZERO.
035900
036000       01  PRODUCT-FEED-COUNTERS.
036100           05  PROD-PROCESSED           PIC 9(06) COMP VALUE ZERO.
036200           05  PROD-VALID               PIC 9(06) COMP VALUE ZERO.
036300           05  PROD-ERRORS              PIC 9(06) COMP VALUE ZERO.
036400           05  PROD-CREATED             PIC 9(06) COMP VALUE ZERO.
036500           05  PROD-SKIPPED             PIC 9(06) COMP VALUE ZERO.
036600           05  PROD-LOAD-ERRORS         PIC 9(06) COMP VALUE ZERO.
036700
036800       01  ORDER-FEED-COUNTERS.
036900           05  ORDR-PROCESSED           PIC 9(06) COMP VALUE ZERO.
037000           05  ORDR-VALID               PIC 9(06) COMP VALUE ZERO.
037100           05  ORDR-ERRORS              PIC 9(06) COMP VALUE ZERO.
037200           05  ORDR-CREATED             PIC 9(06) COMP VALUE ZERO.
037300           05  ORDR-SKIPPED             PIC 9(06) COMP VALUE ZERO.
037400           05  ORDR-LOAD-ERRORS         PIC 9(06) COMP VALUE ZERO.
037500
037600       01  RUN-TOTALS.
037700           05  RUN-TOTAL-PROCESSED      PIC 9(07) COMP VALUE ZERO.
037800           05  RUN-TOTAL-VALID          PIC 9(07) COMP VALUE ZERO.
037900           05  RUN-TOTAL-ERRORS         PIC 9(07) COMP VALUE ZERO.
038000           05  RUN-TOTAL-CREATED        PIC 9(07) COMP VALUE ZERO.
038100           05  RUN-SUCCESS-RATE         PIC 9(03)V99.
038200
038300      *    IN-MEMORY EMAIL -> CUSTOMER-ID CROSS REFERENCE, BUILT BY
038400      *    THE CUSTOMER BAND AND CONSULTED BY THE ORDER BAND.  SIZED
038500      *    FOR A NIGHT'S WORTH OF NEW AND RETURNING CUSTOMERS.
038600       01  CUSTOMER-XREF-LIST.
038700           05  XREF-ENTRY OCCURS 2000 TIMES
038800                          INDEXED BY XR-IDX.
038900               10  XR-EMAIL             PIC X(40).
039000               10  XR-CUSTOMER-ID       PIC X(36).
039100
039200       COPY "Copybooks/CATMAP.cpy".
039300       COPY "Copybooks/PAYMAP.cpy".
039400       COPY "Copybooks/STATREC.cpy".
039500
039600      *    CASE-FOLD WORK AREA - INSPECT CONVERTING TABLES.
039700       01  CASE-TABLES.
039800           05  UPPER-ALPHABET        PIC X(26)
039900                   VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040000           05  LOWER-ALPHABET        PIC X(26)
040100                   VALUE "abcdefghijklmnopqrstuvwxyz".
040200           05  CASE-WORK             PIC X(80).
040300
040400      *    TRIM WORK AREA - NO INTRINSIC FUNCTIONS ON THIS COMPILER,
040500      *    SO LEADING / TRAILING BLANKS ARE STRIPPED BY HAND.
040600       01  TRIM-AREA.
040700           05  TRIM-WORK             PIC X(80).
040800           05  TRIM-RESULT           PIC X(80).
040900           05  TRIM-FIRST            PIC 9(02) COMP VALUE ZERO.
041000           05  TRIM-LAST             PIC 9(02) COMP VALUE ZERO.
041100           05  TRIM-IX               PIC 9(02) COMP VALUE ZERO.
041200
041300      *    RECORD-ID GENERATION WORK AREA.
041400       01  ID-WORK.
041500           05  RUN-DATE-PART         PIC 9(08).
041600           05  RUN-TIME-PART         PIC 9(06).
041700           05  ID-SEQ-PART           PIC 9(08).
041800           05  NEW-ID                PIC X(36).
041900      *    SEGMENT VIEW OF THE GENERATED ID, USED BY THE CONSOLE
042000      *    TRACE DISPLAYS WHEN A LOAD ERROR NEEDS TO SHOW WHICH
042100      *    SEQUENCE NUMBER A RECORD WAS ASSIGNED (CIS-0601).
042200           05  NEW-ID-SEGMENTS       REDEFINES NEW-ID.
042300               10  NID-DATE-SEG      PIC X(08).
042400               10  FILLER               PIC X(01).
042500               10  NID-TIME-SEG      PIC X(06).
042600               10  FILLER               PIC X(01).
042700               10  NID-SEQ-SEG       PIC X(08).
042800               10  FILLER               PIC X(01).
042900               10  NID-SUFFIX-SEG    PIC X(11).
043000
043100      *    CURRENT RUN DATE/TIME, CAPTURED ONCE AT START OF JOB.
043200       01  RUN-CLOCK.
043300           05  RUN-DATE.
043400               10  RUN-YEAR          PIC 9(04).
043500               10  RUN-MONTH         PIC 9(02).
043600               10  RUN-DAY           PIC 9(02).
043700           05  RUN-DATE-NUM          REDEFINES RUN-DATE
043800                                        PIC 9(08).
043900           05  RUN-TIME.
044000               10  RUN-HOUR          PIC 9(02).
044100               10  RUN-MIN           PIC 9(02).
044200               10  RUN-SEC           PIC 9(02).
044300               10  RUN-HUNDREDTHS    PIC 9(02).
044400           05  RUN-TIME-NUM          REDEFINES RUN-TIME
044500                                        PIC 9(08).
044600
044700      *    PER-RECORD VALIDATION WORK AREA, SHARED ACROSS THE THREE
044800      *    PIPELINE BANDS.
044900       01  VALIDATION-WORK.
045000           05  ERROR-TEXT            PIC X(120).
045100           05  AT-POSITION           PIC 9(02) COMP VALUE ZERO.
045200           05  LAST-DOT-POSITION     PIC 9(02) COMP VALUE ZERO.
045300           05  SCAN-IX               PIC 9(02) COMP VALUE ZERO.
045400           05  AT-COUNT              PIC 9(02) COMP VALUE ZERO.
045500           05  FIELD-LENGTH          PIC 9(02) COMP VALUE ZERO.
045600           05  VALID-CHAR-COUNT      PIC 9(02) COMP VALUE ZERO.
045700           05  SCAN-START            PIC 9(02) COMP VALUE ZERO.
045800           05  EMAIL-LOCAL-VALID-CT  PIC 9(02) COMP VALUE ZERO.
045900           05  EMAIL-DOMAIN-VALID-CT PIC 9(02) COMP VALUE ZERO.
046000           05  EMAIL-TAIL-VALID-CT   PIC 9(02) COMP VALUE ZERO.
046100           05  ONE-CHAR              PIC X(01).
046200           05  PRODUCT-ERROR-TEXT    PIC X(40).
046300           05  ORDER-ERROR-TEXT      PIC X(40).
046400
046500      *    CLEANSED CUSTOMER WORK FIELDS.
046600       01  CUSTOMER-WORK.
046700           05  CUST-NAME             PIC X(40).
046800           05  CUST-EMAIL            PIC X(40).
046900           05  CUST-EMAIL-LOWER      PIC X(40).
047000           05  CUST-PHONE            PIC X(20).
047100           05  CUST-ADDRESS          PIC X(60).
047200           05  CUST-REG-DATE         PIC X(10).
047300
047400      *    CLEANSED PRODUCT WORK FIELDS.
047500       01  PRODUCT-WORK.
047600           05  PROD-NAME             PIC X(40).
047700           05  PROD-DESCRIPTION      PIC X(60).
047800           05  PROD-SKU              PIC X(20).
047900           05  PROD-SKU-UPPER        PIC X(20).
048000           05  PROD-CATEGORY         PIC X(30).
048100           05  PROD-CATEGORY-UPPER   PIC X(30).
048200           05  PROD-CATEGORY-CODE    PIC X(30).
048300
048400      *    CLEANSED ORDER WORK FIELDS.
048500       01  ORDER-WORK.
048600           05  ORDR-EMAIL            PIC X(40).
048700           05  ORDR-EMAIL-LOWER      PIC X(40).
048800           05  ORDR-PAYMENT          PIC X(30).
048900           05  ORDR-PAYMENT-UPPER    PIC X(30).
049000           05  ORDR-PAYMENT-CODE     PIC X(30).
049100           05  ORDR-CUSTOMER-ID      PIC X(36).
049200           05  ORDR-TOTAL-AMOUNT     PIC S9(10)V99.
049300
049400      *    DEFAULT DICTIONARY FALLBACK - USED ONLY IF THE "NEW" ROW
049500      *    IS SOMEHOW MISSING FROM STATDICT (SHOULD NOT HAPPEN IN A
049600      *    PROPERLY SEEDED ENVIRONMENT).
049700       01  DEFAULT-NEW-STATUS-ID    PIC 9(04) VALUE 1.
049800
049900       01  MESSAGES.
050000           05  MISSING-FIELDS-TEXT   PIC X(60).
050100           05  MSG-SEP               PIC X(02) VALUE "; ".
050200
050300      *-----------------------------------------------------------------
050400       PROCEDURE                   DIVISION.
050500      *-----------------------------------------------------------------
050600      * MAIN LINE - INITIALIZE, CLASSIFY TONIGHT'S FEEDS, DRIVE THE
050700      * THREE PIPELINE BANDS IN A MAPPING-SAFE ORDER, THEN REPORT.
050800      *-----------------------------------------------------------------
050900       1000-RUN-ETL-INTAKE.
051000           PERFORM 1100-INITIALIZE-RUN.
051100           IF ANY-FEED-IS-PRESENT
051200               PERFORM 2000-PROCESS-CUSTOMER-FEED
051300               PERFORM 3000-PROCESS-PRODUCT-FEED
051400               PERFORM 4000-PROCESS-ORDER-FEED
051500           ELSE
051600               DISPLAY "ETL-ORCHESTRATOR: NO FEED FILES FOR THIS RUN -"
051700               DISPLAY "  NOTHING TO PROCESS."
051800           END-IF.
051900           PERFORM 1900-TERMINATE-RUN.
052000           STOP RUN.
052100
052200      *-----------------------------------------------------------------
052300      * OPEN THE FEED CONTROL LIST, READ IT TO SEE WHICH OF THE THREE
052400      * FEEDS ARRIVED TONIGHT (THE OPERATOR-MAINTAINED EQUIVALENT OF
052500      * SCANNING THE INPUT DIRECTORY), THEN OPEN THE MASTERS AND
052600      * DICTIONARIES AND THE FINAL REPORT.
052700      *-----------------------------------------------------------------
052800       1100-INITIALIZE-RUN.
052900           IF RERUN-REQUESTED
053000               DISPLAY "ETL-ORCHESTRATOR: UPSI-0 ON - THIS IS A RERUN."
053100           END-IF.
053200           ACCEPT RUN-DATE FROM DATE YYYYMMDD.
053300           ACCEPT RUN-TIME FROM TIME.
053400           OPEN INPUT  FEED-CONTROL-IN.
053500           OPEN I-O    CUSTOMER-MASTER.
053600           OPEN I-O    PRODUCT-MASTER.
053700           OPEN OUTPUT ORDER-MASTER-OUT.
053800           OPEN INPUT  CATEGORY-DICT.
053900           OPEN INPUT  PAYMENT-DICT.
054000           OPEN INPUT  STATUS-DICT.
054100           OPEN OUTPUT RUN-REPORT-OUT.
054200           PERFORM 1200-READ-FEED-MANIFEST
054300               UNTIL FEEDCTL-EOF.
054400           CLOSE FEED-CONTROL-IN.
054500           IF CUSTFEED-IS-PRESENT OR PRODFEED-IS-PRESENT
054600                               OR ORDRFEED-IS-PRESENT
054700               MOVE "Y" TO ANY-FEED-PRESENT-SW
054800           END-IF.
054900
055000      *-----------------------------------------------------------------
055100      * ONE LINE OF THE FEED CONTROL LIST NAMES ONE FEED FILE.
055200      * CLASSIFY IT BY A CASE-INSENSITIVE SUBSTRING MATCH, EXACTLY AS
055300      * OPERATIONS NAME THEIR DATED FEED FILES, AND SET THE MATCHING
055400      * "PRESENT" SWITCH.  AN UNRECOGNIZED NAME IS LOGGED AND SKIPPED.
055500      *-----------------------------------------------------------------
055600       1200-READ-FEED-MANIFEST.
055700           READ FEED-CONTROL-IN
055800               AT END      MOVE "Y" TO FEEDCTL-EOF-SW
055900               NOT AT END  PERFORM 1210-CLASSIFY-MANIFEST-LINE.
056000
056100       1210-CLASSIFY-MANIFEST-LINE.
056200           IF FEED-CONTROL-RECORD = SPACES
056300               CONTINUE
056400           ELSE
056500               MOVE FEED-CONTROL-RECORD TO CASE-WORK
056600               PERFORM 9810-UPPERCASE-CASE-WORK
056700               MOVE "N" TO LINE-MATCHED-SW
056800               PERFORM 1220-TEST-FOR-CUSTOMER
056900                   THRU 1240-TEST-FOR-ORDER
057000           END-IF.
057100
057200       1220-TEST-FOR-CUSTOMER.
057300           MOVE 0 TO SCAN-IX.
057400           INSPECT CASE-WORK TALLYING SCAN-IX
057500                   FOR ALL "CUSTOMER".
057600           IF SCAN-IX > 0
057700               MOVE "Y" TO CUSTFEED-PRESENT-SW
057800               MOVE "Y" TO LINE-MATCHED-SW
057900           END-IF.
058000
058100       1230-TEST-FOR-PRODUCT.
058200           MOVE 0 TO SCAN-IX.
058300           INSPECT CASE-WORK TALLYING SCAN-IX
058400                   FOR ALL "PRODUCT".
058500           IF SCAN-IX > 0
058600               MOVE "Y" TO PRODFEED-PRESENT-SW
058700               MOVE "Y" TO LINE-MATCHED-SW
058800           END-IF.
058900
059000       1240-TEST-FOR-ORDER.
059100           MOVE 0 TO SCAN-IX.
059200           INSPECT CASE-WORK TALLYING SCAN-IX
059300                   FOR ALL "ORDER".
059400           IF SCAN-IX > 0
059500               MOVE "Y" TO ORDRFEED-PRESENT-SW
059600               MOVE "Y" TO LINE-MATCHED-SW
059700           ELSE
059800               IF NOT LINE-WAS-MATCHED
059900                   DISPLAY "ETL-ORCHESTRATOR: UNKNOWN FILE TYPE -"
060000                           " SKIPPED: " FEED-CONTROL-RECORD
060100               END-IF
060200           END-IF.
060300
060400      *-----------------------------------------------------------------
060500      * END OF RUN - BUILD AND WRITE THE FINAL REPORT, PRINT THE
060600      * CONSOLE SUMMARY, CLOSE EVERYTHING THAT IS STILL OPEN.
060700      *-----------------------------------------------------------------
060800       1900-TERMINATE-RUN.
060900           PERFORM 6000-BUILD-RUN-SUMMARY.
061000           CLOSE CUSTOMER-MASTER.
061100           CLOSE PRODUCT-MASTER.
061200           CLOSE ORDER-MASTER-OUT.
061300           CLOSE CATEGORY-DICT.
061400           CLOSE PAYMENT-DICT.
061500           CLOSE STATUS-DICT.
061600           CLOSE RUN-REPORT-OUT.
061700           IF CUSTERRS-IS-OPEN
061800               CLOSE CUSTOMER-ERROR-OUT
061900           END-IF.
062000           IF PRODERRS-IS-OPEN
062100               CLOSE PRODUCT-ERROR-OUT
062200           END-IF.
062300           IF ORDRERRS-IS-OPEN
062400               CLOSE ORDER-ERROR-OUT
062500           END-IF.
062600
062700      ******************************************************************
062800      * 2000 BAND - CUSTOMER FEED: EXTRACT, CLEANSE, VALIDATE, LOAD.
062900      * BUILDS THE CUSTOMER-XREF-LIST CONSULTED BY THE ORDER BAND.
063000      ******************************************************************
063100       2000-PROCESS-CUSTOMER-FEED.
063200           IF NOT CUSTFEED-IS-PRESENT
063300               DISPLAY "ETL-ORCHESTRATOR: NO CUSTOMER FEED TONIGHT."
063400           ELSE
063500               PERFORM 2050-OPEN-AND-PRIME-CUSTOMER-FEED
063600               PERFORM 2100-PROCESS-ONE-CUSTOMER-ROW
063700                   UNTIL CUSTFEED-EOF
063800               CLOSE CUSTOMER-FEED-IN
063900           END-IF.
064000
064100       2050-OPEN-AND-PRIME-CUSTOMER-FEED.
064200           OPEN INPUT CUSTOMER-FEED-IN.
064300           MOVE 0 TO ROW-NUMBER.
064400           READ CUSTOMER-FEED-IN
064500               AT END      MOVE "Y" TO CUSTFEED-EOF-SW
064600               NOT AT END  PERFORM 2051-SKIP-CUSTOMER-HEADER.
064700
064800       2051-SKIP-CUSTOMER-HEADER.
064900           READ CUSTOMER-FEED-IN
065000               AT END      MOVE "Y" TO CUSTFEED-EOF-SW.
065100
065200       2100-PROCESS-ONE-CUSTOMER-ROW.
065300           ADD 1 TO ROW-NUMBER.
065400           IF CUSTOMER-FEED-RECORD = SPACES
065500               CONTINUE
065600           ELSE
065700               ADD 1 TO CUST-PROCESSED
065800               PERFORM 2200-VALIDATE-CUSTOMER-ROW
065900                   THRU 2269-VALIDATE-ROW-EXIT
066000               IF RECORD-IS-VALID
066100                   ADD 1 TO CUST-VALID
066200                   PERFORM 2400-LOAD-CUSTOMER
066300               ELSE
066400                   ADD 1 TO CUST-ERRORS
066500                   PERFORM 2500-WRITE-CUSTOMER-ERROR
066600               END-IF
066700           END-IF.
066800           READ CUSTOMER-FEED-IN
066900               AT END MOVE "Y" TO CUSTFEED-EOF-SW.
067000
067100      *-----------------------------------------------------------------
067200      * CLEANSE (TRIM EVERY TEXT FIELD, LOWER-CASE THE EMAIL) AND
067300      * VALIDATE ONE CUSTOMER ROW.  SETS RECORD-VALID-SW AND LEAVES A
067400      * HUMAN-READABLE MESSAGE IN ERROR-TEXT WHEN THE ROW FAILS.
067500      *-----------------------------------------------------------------
067600       2200-VALIDATE-CUSTOMER-ROW.
067700           MOVE "Y" TO RECORD-VALID-SW.
067800           MOVE SPACES TO ERROR-TEXT.
067900           MOVE 1 TO ERR-PTR.
068000           MOVE SPACES TO MISSING-FIELDS-TEXT.
068100
068200           MOVE CF-FULL-NAME TO TRIM-WORK.
068300           PERFORM 9800-TRIM-FIELD.
068400           MOVE TRIM-RESULT(1:40) TO CUST-NAME.
068500
068600           MOVE CF-EMAIL TO TRIM-WORK.
068700           PERFORM 9800-TRIM-FIELD.
068800           MOVE TRIM-RESULT(1:40) TO CUST-EMAIL.
068900           MOVE CUST-EMAIL TO CUST-EMAIL-LOWER CASE-WORK.
069000           PERFORM 9820-LOWERCASE-CASE-WORK.
069100           MOVE CASE-WORK(1:40) TO CUST-EMAIL-LOWER.
069200
069300           MOVE CF-PHONE TO TRIM-WORK.
069400           PERFORM 9800-TRIM-FIELD.
069500           MOVE TRIM-RESULT(1:20) TO CUST-PHONE.
069600
069700           MOVE CF-ADDRESS TO TRIM-WORK.
069800           PERFORM 9800-TRIM-FIELD.
069900           MOVE TRIM-RESULT(1:60) TO CUST-ADDRESS.
070000
070100           MOVE CF-REG-DATE TO TRIM-WORK.
070200           PERFORM 9800-TRIM-FIELD.
070300           MOVE TRIM-RESULT(1:10) TO CUST-REG-DATE.
070400
070500           IF CUST-NAME = SPACES
070600               STRING "FULL NAME" DELIMITED BY SIZE
070700                   INTO MISSING-FIELDS-TEXT
070800                   WITH POINTER ERR-PTR
070900           END-IF.
071000           IF CUST-EMAIL = SPACES
071100               PERFORM 2210-ADD-MISSING-EMAIL
071200           END-IF.
071300           IF CUST-PHONE = SPACES
071400               PERFORM 2220-ADD-MISSING-PHONE
071500           END-IF.
071600           IF CUST-ADDRESS = SPACES
071700               PERFORM 2230-ADD-MISSING-ADDRESS
071800           END-IF.
071900           IF MISSING-FIELDS-TEXT NOT = SPACES
072000               PERFORM 2240-APPEND-MISSING-MESSAGE
072100               MOVE "N" TO RECORD-VALID-SW
072200           END-IF.
072300
072400           IF CUST-EMAIL NOT = SPACES
072500               PERFORM 2250-CHECK-EMAIL-FORMAT
072600           END-IF.
072700           IF CUST-PHONE NOT = SPACES
072800               PERFORM 2260-CHECK-PHONE-FORMAT
072900           END-IF.
073000           GO TO 2269-VALIDATE-ROW-EXIT.
073100
073200       2210-ADD-MISSING-EMAIL.
073300           IF MISSING-FIELDS-TEXT = SPACES
073400               STRING "EMAIL" DELIMITED BY SIZE
073500                   INTO MISSING-FIELDS-TEXT
073600           ELSE
073700               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
073800                   ", EMAIL" DELIMITED BY SIZE
073900                   INTO MISSING-FIELDS-TEXT
074000           END-IF.
074100
074200       2220-ADD-MISSING-PHONE.
074300           IF MISSING-FIELDS-TEXT = SPACES
074400               STRING "PHONE" DELIMITED BY SIZE
074500                   INTO MISSING-FIELDS-TEXT
074600           ELSE
074700               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
074800                   ", PHONE" DELIMITED BY SIZE
074900                   INTO MISSING-FIELDS-TEXT
075000           END-IF.
075100
075200       2230-ADD-MISSING-ADDRESS.
075300           IF MISSING-FIELDS-TEXT = SPACES
075400               STRING "ADDRESS" DELIMITED BY SIZE
075500                   INTO MISSING-FIELDS-TEXT
075600           ELSE
075700               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
075800                   ", ADDRESS" DELIMITED BY SIZE
075900                   INTO MISSING-FIELDS-TEXT
076000           END-IF.
076100
076200       2240-APPEND-MISSING-MESSAGE.
076300           STRING "MISSING REQUIRED FIELDS: " DELIMITED BY SIZE
076400                  MISSING-FIELDS-TEXT DELIMITED BY SIZE
076500               INTO ERROR-TEXT
076600               WITH POINTER ERR-PTR.
076700
076800      *-----------------------------------------------------------------
076900      * EMAIL STRUCTURE CHECK - EXACTLY ONE "@", THE LOCAL PART LEFT OF
077000      * IT DRAWN FROM EMAIL-LOCAL-CLASS, THE DOMAIN PART RIGHT OF IT
077100      * DRAWN FROM EMAIL-DOMAIN-CLASS, A "." SOMEWHERE IN THE DOMAIN,
077200      * AND AT LEAST TWO LETTERS-ONLY CHARACTERS AFTER THE LAST ".".
077300      * HELPDESK 2008-061 WIDENED THIS FROM THE ORIGINAL "@"/"."
077400      * POSITION-ONLY CHECK, WHICH LET GARBAGE LIKE "!!@##.99" THROUGH.
077500      * (NO REGULAR-EXPRESSION SUPPORT ON THIS COMPILER - CHARACTER
077600      * CLASSES ARE DEFINED IN SPECIAL-NAMES INSTEAD, SAME AS THE
077700      * ALPHA-TEXT-CLASS SCHEME ALREADY ON FILE.)
077800      *-----------------------------------------------------------------
077900       2250-CHECK-EMAIL-FORMAT.
078000           MOVE 0 TO AT-COUNT.
078100           INSPECT CUST-EMAIL TALLYING AT-COUNT FOR ALL "@".
078200           MOVE 0 TO AT-POSITION.
078300           MOVE 0 TO LAST-DOT-POSITION.
078400           PERFORM 2251-SCAN-EMAIL-CHAR
078500               VARYING SCAN-IX FROM 1 BY 1
078600               UNTIL SCAN-IX > 40.
078700           MOVE 0 TO FIELD-LENGTH.
078800           PERFORM 2253-MEASURE-EMAIL-LENGTH
078900               VARYING SCAN-IX FROM 40 BY -1
079000               UNTIL SCAN-IX < 1 OR FIELD-LENGTH NOT = 0.
079100           MOVE 0 TO EMAIL-LOCAL-VALID-CT.
079200           MOVE 0 TO EMAIL-DOMAIN-VALID-CT.
079300           MOVE 0 TO EMAIL-TAIL-VALID-CT.
079400           IF AT-COUNT = 1 AND AT-POSITION > 1
079500               AND LAST-DOT-POSITION > AT-POSITION
079600               PERFORM 2254-CLASSIFY-EMAIL-CHAR
079700                   VARYING SCAN-IX FROM 1 BY 1
079800                   UNTIL SCAN-IX > FIELD-LENGTH
079900           END-IF.
080000           IF AT-COUNT NOT = 1
080100               OR AT-POSITION = 1
080200               OR AT-POSITION = 0
080300               OR LAST-DOT-POSITION = 0
080400               OR LAST-DOT-POSITION < AT-POSITION
080500               OR LAST-DOT-POSITION > FIELD-LENGTH - 2
080600               OR EMAIL-LOCAL-VALID-CT NOT = AT-POSITION - 1
080700               OR EMAIL-DOMAIN-VALID-CT NOT = FIELD-LENGTH - AT-POSITION
080800               OR EMAIL-TAIL-VALID-CT
080900                      NOT = FIELD-LENGTH - LAST-DOT-POSITION
081000               PERFORM 2252-ADD-EMAIL-ERROR
081100           END-IF.
081200
081300       2251-SCAN-EMAIL-CHAR.
081400           MOVE CUST-EMAIL(SCAN-IX:1) TO ONE-CHAR.
081500           IF ONE-CHAR = "@"
081600               MOVE SCAN-IX TO AT-POSITION
081700           END-IF.
081800           IF ONE-CHAR = "."
081900               MOVE SCAN-IX TO LAST-DOT-POSITION
082000           END-IF.
082100
082200       2253-MEASURE-EMAIL-LENGTH.
082300           IF CUST-EMAIL(SCAN-IX:1) NOT = SPACE
082400               MOVE SCAN-IX TO FIELD-LENGTH
082500           END-IF.
082600
082700       2254-CLASSIFY-EMAIL-CHAR.
082800           MOVE CUST-EMAIL(SCAN-IX:1) TO ONE-CHAR.
082900           IF SCAN-IX < AT-POSITION
083000               IF ONE-CHAR IS EMAIL-LOCAL-CLASS
083100                   ADD 1 TO EMAIL-LOCAL-VALID-CT
083200               END-IF
083300           END-IF.
083400           IF SCAN-IX > AT-POSITION
083500               IF ONE-CHAR IS EMAIL-DOMAIN-CLASS
083600                   ADD 1 TO EMAIL-DOMAIN-VALID-CT
083700               END-IF
083800           END-IF.
083900           IF SCAN-IX > LAST-DOT-POSITION
084000               IF ONE-CHAR IS ALPHA-TEXT-CLASS AND ONE-CHAR NOT = SPACE
084100                   ADD 1 TO EMAIL-TAIL-VALID-CT
084200               END-IF
084300           END-IF.
084400
084500       2252-ADD-EMAIL-ERROR.
084600           MOVE "N" TO RECORD-VALID-SW.
084700           IF ERROR-TEXT = SPACES
084800               STRING "INVALID EMAIL FORMAT" DELIMITED BY SIZE
084900                   INTO ERROR-TEXT
085000           ELSE
085100               STRING ERROR-TEXT DELIMITED BY SPACE
085200                   "; INVALID EMAIL FORMAT" DELIMITED BY SIZE
085300                   INTO ERROR-TEXT
085400           END-IF.
085500
085600      *-----------------------------------------------------------------
085700      * PHONE CHECK - AN OPTIONAL LEADING "+" FOLLOWED BY 10-15
085800      * CHARACTERS, EACH ONE A DIGIT, SPACE, HYPHEN OR PARENTHESIS.
085900      *-----------------------------------------------------------------
086000       2260-CHECK-PHONE-FORMAT.
086100           MOVE 1 TO SCAN-START.
086200           MOVE 0 TO FIELD-LENGTH.
086300           PERFORM 2261-MEASURE-PHONE
086400               VARYING SCAN-IX FROM 20 BY -1
086500               UNTIL SCAN-IX < 1 OR FIELD-LENGTH NOT = 0.
086600           IF CUST-PHONE(1:1) = "+"
086700               MOVE 2 TO SCAN-START
086800               SUBTRACT 1 FROM FIELD-LENGTH
086900           END-IF.
087000           MOVE 0 TO VALID-CHAR-COUNT.
087100           PERFORM 2262-CHECK-PHONE-CHAR
087200               VARYING SCAN-IX FROM SCAN-START BY 1
087300               UNTIL SCAN-IX > 20.
087400           IF FIELD-LENGTH < 10
087500               OR FIELD-LENGTH > 15
087600               OR VALID-CHAR-COUNT NOT = FIELD-LENGTH
087700               PERFORM 2263-ADD-PHONE-ERROR
087800           END-IF.
087900
088000       2261-MEASURE-PHONE.
088100           IF CUST-PHONE(SCAN-IX:1) NOT = SPACE
088200               MOVE SCAN-IX TO FIELD-LENGTH
088300           END-IF.
088400
088500       2262-CHECK-PHONE-CHAR.
088600           MOVE CUST-PHONE(SCAN-IX:1) TO ONE-CHAR.
088700           IF ONE-CHAR NOT = SPACE
088800               IF (ONE-CHAR NUMERIC)
088900                   OR ONE-CHAR = "-"
089000                   OR ONE-CHAR = "("
089100                   OR ONE-CHAR = ")"
089200                   OR ONE-CHAR = " "
089300                   ADD 1 TO VALID-CHAR-COUNT
089400               END-IF
089500           END-IF.
089600
089700       2263-ADD-PHONE-ERROR.
089800           MOVE "N" TO RECORD-VALID-SW.
089900           IF ERROR-TEXT = SPACES
090000               STRING "INVALID PHONE FORMAT" DELIMITED BY SIZE
090100                   INTO ERROR-TEXT
090200           ELSE
090300               STRING ERROR-TEXT DELIMITED BY SPACE
090400                   "; INVALID PHONE FORMAT" DELIMITED BY SIZE
090500                   INTO ERROR-TEXT
090600           END-IF.
090700
090800       2269-VALIDATE-ROW-EXIT.
090900           EXIT.
091000
091100      *-----------------------------------------------------------------
091200      * LOAD - LOOK THE CLEANSED EMAIL UP IN THE CUSTOMER MASTER.  IF
091300      * IT IS ALREADY THERE, COUNT A SKIP AND REUSE THE EXISTING ID;
091400      * OTHERWISE GENERATE A NEW ID AND WRITE A NEW MASTER RECORD.
091500      * EITHER WAY THE EMAIL/ID PAIR GOES INTO THE IN-MEMORY XREF LIST
091600      * FOR THE ORDER BAND TO USE LATER IN THIS SAME RUN.
091700      *-----------------------------------------------------------------
091800       2400-LOAD-CUSTOMER.
091900           MOVE CUST-EMAIL-LOWER TO CM-EMAIL.
092000           READ CUSTOMER-MASTER
092100               INVALID KEY
092200                   PERFORM 2410-CREATE-NEW-CUSTOMER
092300               NOT INVALID KEY
092400                   ADD 1 TO CUST-SKIPPED
092500                   PERFORM 2420-ADD-XREF-ENTRY.
092600
092700       2410-CREATE-NEW-CUSTOMER.
092800           PERFORM 9900-GENERATE-RECORD-ID.
092900           MOVE NEW-ID TO CM-CUSTOMER-ID.
093000           MOVE CUST-NAME TO CM-FULL-NAME.
093100           MOVE CUST-EMAIL-LOWER TO CM-EMAIL.
093200           MOVE CUST-PHONE TO CM-PHONE.
093300           MOVE CUST-ADDRESS TO CM-ADDRESS.
093400           MOVE CUST-REG-DATE TO CM-REG-DATE.
093500           WRITE CUSTOMER-MASTER-RECORD
093600               INVALID KEY
093700                   ADD 1 TO CUST-LOAD-ERRORS
093800               NOT INVALID KEY
093900                   ADD 1 TO CUST-CREATED
094000                   PERFORM 2420-ADD-XREF-ENTRY.
094100
094200       2420-ADD-XREF-ENTRY.
094300           IF XREF-COUNT < 2000
094400               ADD 1 TO XREF-COUNT
094500               MOVE CUST-EMAIL-LOWER TO XR-EMAIL(XREF-COUNT)
094600               MOVE CM-CUSTOMER-ID TO XR-CUSTOMER-ID(XREF-COUNT)
094700           END-IF.
094800
094900       2500-WRITE-CUSTOMER-ERROR.
095000           IF NOT CUSTERRS-IS-OPEN
095100               OPEN OUTPUT CUSTOMER-ERROR-OUT
095200               MOVE "Y" TO CUSTERRS-OPEN-SW
095300           END-IF.
095400           MOVE "CUSTOMER" TO CE-PROCESS-TYPE.
095500           MOVE ROW-NUMBER TO CE-ORIGINAL-INDEX.
095600           MOVE ERROR-TEXT TO CE-ERROR-TEXT.
095700           MOVE CUSTOMER-FEED-RECORD TO CE-RECORD-IMAGE.
095800           WRITE CE-ERROR-REPORT-RECORD.
095900
096000      ******************************************************************
096100      * 3000 BAND - PRODUCT FEED: EXTRACT, CLEANSE, VALIDATE, LOAD.
096200      * RESOLVES THE FEED'S FREE-TEXT CATEGORY AGAINST CATMAP.CPY AND
096300      * THEN AGAINST THE CATEGORY DICTIONARY.
096400      ******************************************************************
096500       3000-PROCESS-PRODUCT-FEED.
096600           IF NOT PRODFEED-IS-PRESENT
096700               DISPLAY "ETL-ORCHESTRATOR: NO PRODUCT FEED TONIGHT."
096800           ELSE
096900               PERFORM 3050-OPEN-AND-PRIME-PRODUCT-FEED
097000               PERFORM 3100-PROCESS-ONE-PRODUCT-ROW
097100                   UNTIL PRODFEED-EOF
097200               CLOSE PRODUCT-FEED-IN
097300           END-IF.
097400
097500       3050-OPEN-AND-PRIME-PRODUCT-FEED.
097600           OPEN INPUT PRODUCT-FEED-IN.
097700           MOVE 0 TO ROW-NUMBER.
097800           READ PRODUCT-FEED-IN
097900               AT END      MOVE "Y" TO PRODFEED-EOF-SW
098000               NOT AT END  PERFORM 3051-SKIP-PRODUCT-HEADER.
098100
098200       3051-SKIP-PRODUCT-HEADER.
098300           READ PRODUCT-FEED-IN
098400               AT END      MOVE "Y" TO PRODFEED-EOF-SW.
098500
098600       3100-PROCESS-ONE-PRODUCT-ROW.
098700           ADD 1 TO ROW-NUMBER.
098800           IF PRODUCT-FEED-RECORD = SPACES
098900               CONTINUE
099000           ELSE
099100               ADD 1 TO PROD-PROCESSED
099200               PERFORM 3200-VALIDATE-PRODUCT-ROW
099300               IF RECORD-IS-VALID
099400                   ADD 1 TO PROD-VALID
099500                   PERFORM 3400-LOAD-PRODUCT
099600               ELSE
099700                   ADD 1 TO PROD-ERRORS
099800                   PERFORM 3500-WRITE-PRODUCT-ERROR
099900               END-IF
100000           END-IF.
100100           READ PRODUCT-FEED-IN
100200               AT END MOVE "Y" TO PRODFEED-EOF-SW.
100300
100400       3200-VALIDATE-PRODUCT-ROW.
100500           MOVE "Y" TO RECORD-VALID-SW.
100600           MOVE SPACES TO ERROR-TEXT.
100700           MOVE 1 TO ERR-PTR.
100800           MOVE SPACES TO MISSING-FIELDS-TEXT.
100900
101000           MOVE PF-NAME TO TRIM-WORK.
101100           PERFORM 9800-TRIM-FIELD.
101200           MOVE TRIM-RESULT(1:40) TO PROD-NAME.
101300
101400           MOVE PF-DESCRIPTION TO TRIM-WORK.
101500           PERFORM 9800-TRIM-FIELD.
101600           MOVE TRIM-RESULT(1:60) TO PROD-DESCRIPTION.
101700
101800           MOVE PF-SKU TO TRIM-WORK.
101900           PERFORM 9800-TRIM-FIELD.
102000           MOVE TRIM-RESULT(1:20) TO PROD-SKU.
102100           MOVE PROD-SKU TO CASE-WORK.
102200           PERFORM 9810-UPPERCASE-CASE-WORK.
102300           MOVE CASE-WORK(1:20) TO PROD-SKU-UPPER.
102400
102500           MOVE PF-CATEGORY TO TRIM-WORK.
102600           PERFORM 9800-TRIM-FIELD.
102700           MOVE TRIM-RESULT(1:30) TO PROD-CATEGORY.
102800           MOVE PROD-CATEGORY TO CASE-WORK.
102900           PERFORM 9810-UPPERCASE-CASE-WORK.
103000           MOVE CASE-WORK(1:30) TO PROD-CATEGORY-UPPER.
103100
103200           IF PROD-NAME = SPACES
103300               STRING "NAME" DELIMITED BY SIZE
103400                   INTO MISSING-FIELDS-TEXT
103500           END-IF.
103600           IF PROD-SKU = SPACES
103700               PERFORM 3210-ADD-MISSING-SKU
103800           END-IF.
103900           IF PROD-CATEGORY = SPACES
104000               PERFORM 3220-ADD-MISSING-CATEGORY
104100           END-IF.
104200           IF MISSING-FIELDS-TEXT NOT = SPACES
104300               PERFORM 2240-APPEND-MISSING-MESSAGE
104400               MOVE "N" TO RECORD-VALID-SW
104500           END-IF.
104600
104700           IF PF-WEIGHT NOT NUMERIC
104800               MOVE "INVALID WEIGHT FORMAT" TO PRODUCT-ERROR-TEXT
104900               PERFORM 3230-ADD-PRODUCT-ERROR
105000           ELSE
105100               IF PF-WEIGHT NOT > 0
105200                   MOVE "WEIGHT MUST BE A POSITIVE NUMBER"
105300                       TO PRODUCT-ERROR-TEXT
105400                   PERFORM 3230-ADD-PRODUCT-ERROR
105500               END-IF
105600           END-IF.
105700
105800           IF PF-PRICE NOT NUMERIC
105900               MOVE "INVALID PRICE FORMAT" TO PRODUCT-ERROR-TEXT
106000               PERFORM 3230-ADD-PRODUCT-ERROR
106100           ELSE
106200               IF PF-PRICE < 0
106300                   MOVE "PRICE MUST NOT BE NEGATIVE"
106400                       TO PRODUCT-ERROR-TEXT
106500                   PERFORM 3230-ADD-PRODUCT-ERROR
106600               END-IF
106700           END-IF.
106800
106900       3210-ADD-MISSING-SKU.
107000           IF MISSING-FIELDS-TEXT = SPACES
107100               STRING "SKU" DELIMITED BY SIZE
107200                   INTO MISSING-FIELDS-TEXT
107300           ELSE
107400               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
107500                   ", SKU" DELIMITED BY SIZE
107600                   INTO MISSING-FIELDS-TEXT
107700           END-IF.
107800
107900       3220-ADD-MISSING-CATEGORY.
108000           IF MISSING-FIELDS-TEXT = SPACES
108100               STRING "CATEGORY" DELIMITED BY SIZE
108200                   INTO MISSING-FIELDS-TEXT
108300           ELSE
108400               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
108500                   ", CATEGORY" DELIMITED BY SIZE
108600                   INTO MISSING-FIELDS-TEXT
108700           END-IF.
108800
108900       3230-ADD-PRODUCT-ERROR.
109000           MOVE "N" TO RECORD-VALID-SW.
109100           IF ERROR-TEXT = SPACES
109200               MOVE PRODUCT-ERROR-TEXT TO ERROR-TEXT
109300           ELSE
109400               STRING ERROR-TEXT DELIMITED BY SPACE
109500                   "; " DELIMITED BY SIZE
109600                   PRODUCT-ERROR-TEXT DELIMITED BY SIZE
109700                   INTO ERROR-TEXT
109800           END-IF.
109900
110000      *-----------------------------------------------------------------
110100      * RESOLVE THE CLEANSED CATEGORY TEXT AGAINST THE BILINGUAL
110200      * SYNONYM TABLE (CATMAP.CPY) TO GET THE CANONICAL CODE, THEN
110300      * AGAINST THE CATEGORY DICTIONARY TO GET THE NUMERIC ID.
110400      *-----------------------------------------------------------------
110500       3300-RESOLVE-CATEGORY-CODE.
110600           MOVE PROD-CATEGORY-UPPER TO PROD-CATEGORY-CODE.
110700           MOVE "N" TO XREF-FOUND-SW.
110800           PERFORM 3310-SEARCH-CATEGORY-SYNONYM
110900               VARYING SCAN-IX FROM 1 BY 1
111000               UNTIL SCAN-IX > 16 OR XREF-WAS-FOUND.
111100
111200       3310-SEARCH-CATEGORY-SYNONYM.
111300           IF CS-SYNONYM-TEXT(SCAN-IX) = PROD-CATEGORY-UPPER
111400               MOVE CS-CANONICAL-CODE(SCAN-IX)
111500                   TO PROD-CATEGORY-CODE
111600               MOVE "Y" TO XREF-FOUND-SW
111700           END-IF.
111800
111900      *-----------------------------------------------------------------
112000      * LOAD - SKU IS THE UNIQUE KEY.  KNOWN SKU = SKIP; UNKNOWN SKU
112100      * NEEDS A CATEGORY DICTIONARY HIT BEFORE WE WILL CREATE A
112200      * MASTER RECORD.
112300      *-----------------------------------------------------------------
112400       3400-LOAD-PRODUCT.
112500           MOVE PROD-SKU-UPPER TO PM-SKU.
112600           READ PRODUCT-MASTER
112700               INVALID KEY
112800                   PERFORM 3300-RESOLVE-CATEGORY-CODE
112900                   MOVE PROD-CATEGORY-CODE TO DR-ENTRY-CODE
113000                   READ CATEGORY-DICT
113100                       INVALID KEY
113200                           ADD 1 TO PROD-LOAD-ERRORS
113300                       NOT INVALID KEY
113400                           PERFORM 3410-CREATE-NEW-PRODUCT
113500                   END-READ
113600               NOT INVALID KEY
113700                   ADD 1 TO PROD-SKIPPED.
113800
113900       3410-CREATE-NEW-PRODUCT.
114000           PERFORM 9900-GENERATE-RECORD-ID.
114100           MOVE NEW-ID TO PM-PRODUCT-ID.
114200           MOVE PROD-NAME TO PM-NAME.
114300           MOVE PROD-DESCRIPTION TO PM-DESCRIPTION.
114400           MOVE PROD-SKU-UPPER TO PM-SKU.
114500           MOVE PF-WEIGHT TO PM-WEIGHT.
114600           MOVE PF-DIMENSIONS TO PM-DIMENSIONS.
114700           MOVE PROD-CATEGORY-CODE TO PM-CATEGORY-CODE.
114800           MOVE DR-ENTRY-ID TO PM-CATEGORY-ID.
114900           MOVE PF-PRICE TO PM-PRICE.
115000           WRITE PRODUCT-MASTER-RECORD
115100               INVALID KEY
115200                   ADD 1 TO PROD-LOAD-ERRORS
115300               NOT INVALID KEY
115400                   ADD 1 TO PROD-CREATED.
115500
115600       3500-WRITE-PRODUCT-ERROR.
115700           IF NOT PRODERRS-IS-OPEN
115800               OPEN OUTPUT PRODUCT-ERROR-OUT
115900               MOVE "Y" TO PRODERRS-OPEN-SW
116000           END-IF.
116100           MOVE "PRODUCT" TO PE-PROCESS-TYPE.
116200           MOVE ROW-NUMBER TO PE-ORIGINAL-INDEX.
116300           MOVE ERROR-TEXT TO PE-ERROR-TEXT.
116400           MOVE PRODUCT-FEED-RECORD TO PE-RECORD-IMAGE.
116500           WRITE PE-ERROR-REPORT-RECORD.
116600
116700      ******************************************************************
116800      * 4000 BAND - ORDER FEED: EXTRACT, CLEANSE, VALIDATE, LOAD.
116900      * DEPENDS ON THE CUSTOMER-XREF-LIST BUILT BY THE 2000 BAND, SO
117000      * THIS BAND MUST NOT RUN BEFORE IT - SEE 1000-RUN-ETL-INTAKE.
117100      ******************************************************************
117200       4000-PROCESS-ORDER-FEED.
117300           IF NOT ORDRFEED-IS-PRESENT
117400               DISPLAY "ETL-ORCHESTRATOR: NO ORDER FEED TONIGHT."
117500           ELSE
117600               PERFORM 4050-OPEN-AND-PRIME-ORDER-FEED
117700               PERFORM 4100-PROCESS-ONE-ORDER-ROW
117800                   UNTIL ORDRFEED-EOF
117900               CLOSE ORDER-FEED-IN
118000           END-IF.
118100
118200       4050-OPEN-AND-PRIME-ORDER-FEED.
118300           OPEN INPUT ORDER-FEED-IN.
118400           MOVE 0 TO ROW-NUMBER.
118500           READ ORDER-FEED-IN
118600               AT END      MOVE "Y" TO ORDRFEED-EOF-SW
118700               NOT AT END  PERFORM 4051-SKIP-ORDER-HEADER.
118800
118900       4051-SKIP-ORDER-HEADER.
119000           READ ORDER-FEED-IN
119100               AT END      MOVE "Y" TO ORDRFEED-EOF-SW.
119200
119300       4100-PROCESS-ONE-ORDER-ROW.
119400           ADD 1 TO ROW-NUMBER.
119500           IF ORDER-FEED-RECORD = SPACES
119600               CONTINUE
119700           ELSE
119800               ADD 1 TO ORDR-PROCESSED
119900               PERFORM 4200-VALIDATE-ORDER-ROW
120000                   THRU 4235-VALIDATE-ORDER-EXIT
120100               IF RECORD-IS-VALID
120200                   ADD 1 TO ORDR-VALID
120300                   PERFORM 4500-LOAD-ORDER
120400               ELSE
120500                   ADD 1 TO ORDR-ERRORS
120600                   PERFORM 4600-WRITE-ORDER-ERROR
120700               END-IF
120800           END-IF.
120900           READ ORDER-FEED-IN
121000               AT END MOVE "Y" TO ORDRFEED-EOF-SW.
121100
121200       4200-VALIDATE-ORDER-ROW.
121300           MOVE "Y" TO RECORD-VALID-SW.
121400           MOVE SPACES TO ERROR-TEXT.
121500           MOVE 1 TO ERR-PTR.
121600           MOVE SPACES TO MISSING-FIELDS-TEXT.
121700
121800           MOVE OF-CUSTOMER-EMAIL TO TRIM-WORK.
121900           PERFORM 9800-TRIM-FIELD.
122000           MOVE TRIM-RESULT(1:40) TO ORDR-EMAIL.
122100           MOVE ORDR-EMAIL TO CASE-WORK.
122200           PERFORM 9820-LOWERCASE-CASE-WORK.
122300           MOVE CASE-WORK(1:40) TO ORDR-EMAIL-LOWER.
122400
122500           MOVE OF-PAYMENT-METHOD TO TRIM-WORK.
122600           PERFORM 9800-TRIM-FIELD.
122700           MOVE TRIM-RESULT(1:30) TO ORDR-PAYMENT.
122800           MOVE ORDR-PAYMENT TO CASE-WORK.
122900           PERFORM 9810-UPPERCASE-CASE-WORK.
123000           MOVE CASE-WORK(1:30) TO ORDR-PAYMENT-UPPER.
123100
123200           IF OF-TOTAL-AMOUNT = SPACES
123300               MOVE ZERO TO ORDR-TOTAL-AMOUNT
123400           ELSE
123500               MOVE OF-TOTAL-AMOUNT TO ORDR-TOTAL-AMOUNT
123600           END-IF.
123700
123800           IF ORDR-EMAIL = SPACES
123900               STRING "CUSTOMER EMAIL" DELIMITED BY SIZE
124000                   INTO MISSING-FIELDS-TEXT
124100           ELSE
124200               PERFORM 4215-CHECK-CUSTOMER-XREF
124300           END-IF.
124400           IF OF-DELIVERY-ADDRESS = SPACES
124500               PERFORM 4210-ADD-MISSING-ADDR
124600           END-IF.
124700           IF ORDR-PAYMENT = SPACES
124800               PERFORM 4220-ADD-MISSING-PAYMENT
124900           END-IF.
125000           IF MISSING-FIELDS-TEXT NOT = SPACES
125100               PERFORM 2240-APPEND-MISSING-MESSAGE
125200               MOVE "N" TO RECORD-VALID-SW
125300           END-IF.
125400
125500           IF OF-TOTAL-AMOUNT = SPACES
125600               CONTINUE
125700           ELSE
125800               IF OF-TOTAL-AMOUNT NOT NUMERIC
125900                   MOVE "INVALID TOTAL AMOUNT FORMAT"
126000                       TO ORDER-ERROR-TEXT
126100                   PERFORM 4230-ADD-ORDER-ERROR
126200               ELSE
126300                   IF OF-TOTAL-AMOUNT < 0
126400                       MOVE "TOTAL AMOUNT MUST NOT BE NEGATIVE"
126500                           TO ORDER-ERROR-TEXT
126600                       PERFORM 4230-ADD-ORDER-ERROR
126700                   END-IF
126800               END-IF
126900           END-IF.
127000           GO TO 4235-VALIDATE-ORDER-EXIT.
127100
127200      *-----------------------------------------------------------------
127300      * THE FEED'S EMAIL MUST RESOLVE TO A KNOWN CUSTOMER, EITHER
127400      * THROUGH TONIGHT'S XREF LIST OR ALREADY ON THE CUSTOMER MASTER.
127500      * A MISS HERE IS "CUSTOMER NOT FOUND" REGARDLESS OF WHAT ELSE IS
127600      * WRONG WITH THE ROW.  HELPDESK 2007-198.
127700      *-----------------------------------------------------------------
127800       4215-CHECK-CUSTOMER-XREF.
127900           PERFORM 4400-SEARCH-CUSTOMER-XREF.
128000           IF NOT XREF-WAS-FOUND
128100               MOVE ORDR-EMAIL-LOWER TO CM-EMAIL
128200               READ CUSTOMER-MASTER
128300                   INVALID KEY
128400                       CONTINUE
128500                   NOT INVALID KEY
128600                       MOVE "Y" TO XREF-FOUND-SW
128700               END-READ
128800           END-IF.
128900           IF NOT XREF-WAS-FOUND
129000               MOVE "CUSTOMER NOT FOUND" TO ORDER-ERROR-TEXT
129100               PERFORM 4230-ADD-ORDER-ERROR
129200           END-IF.
129300
129400       4210-ADD-MISSING-ADDR.
129500           IF MISSING-FIELDS-TEXT = SPACES
129600               STRING "DELIVERY ADDRESS" DELIMITED BY SIZE
129700                   INTO MISSING-FIELDS-TEXT
129800           ELSE
129900               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
130000                   ", DELIVERY ADDRESS" DELIMITED BY SIZE
130100                   INTO MISSING-FIELDS-TEXT
130200           END-IF.
130300
130400       4220-ADD-MISSING-PAYMENT.
130500           IF MISSING-FIELDS-TEXT = SPACES
130600               STRING "PAYMENT METHOD" DELIMITED BY SIZE
130700                   INTO MISSING-FIELDS-TEXT
130800           ELSE
130900               STRING MISSING-FIELDS-TEXT DELIMITED BY SPACE
131000                   ", PAYMENT METHOD" DELIMITED BY SIZE
131100                   INTO MISSING-FIELDS-TEXT
131200           END-IF.
131300
131400       4230-ADD-ORDER-ERROR.
131500           MOVE "N" TO RECORD-VALID-SW.
131600           IF ERROR-TEXT = SPACES
131700               MOVE ORDER-ERROR-TEXT TO ERROR-TEXT
131800           ELSE
131900               STRING ERROR-TEXT DELIMITED BY SPACE
132000                   "; " DELIMITED BY SIZE
132100                   ORDER-ERROR-TEXT DELIMITED BY SIZE
132200                   INTO ERROR-TEXT
132300           END-IF.
132400
132500       4235-VALIDATE-ORDER-EXIT.
132600           EXIT.
132700
132800      *-----------------------------------------------------------------
132900      * RESOLVE THE PAYMENT METHOD TEXT AGAINST PAYMAP.CPY.
133000      *-----------------------------------------------------------------
133100       4300-RESOLVE-PAYMENT-CODE.
133200           MOVE ORDR-PAYMENT-UPPER TO ORDR-PAYMENT-CODE.
133300           MOVE "N" TO XREF-FOUND-SW.
133400           PERFORM 4310-SEARCH-PAYMENT-SYNONYM
133500               VARYING SCAN-IX FROM 1 BY 1
133600               UNTIL SCAN-IX > 12 OR XREF-WAS-FOUND.
133700
133800       4310-SEARCH-PAYMENT-SYNONYM.
133900           IF PS-SYNONYM-TEXT(SCAN-IX) = ORDR-PAYMENT-UPPER
134000               MOVE PS-CANONICAL-CODE(SCAN-IX)
134100                   TO ORDR-PAYMENT-CODE
134200               MOVE "Y" TO XREF-FOUND-SW
134300           END-IF.
134400
134500      *-----------------------------------------------------------------
134600      * LOOK UP THE CUSTOMER EMAIL IN THE IN-MEMORY XREF LIST BUILT
134700      * BY THE 2000 BAND.  AN ORDER FOR A CUSTOMER NOT SEEN TONIGHT
134800      * (AND NOT ALREADY ON THE CUSTOMER MASTER) IS REJECTED.
134900      *-----------------------------------------------------------------
135000       4400-SEARCH-CUSTOMER-XREF.
135100           MOVE "N" TO XREF-FOUND-SW.
135200           PERFORM 4410-SEARCH-ONE-XREF-ENTRY
135300               VARYING XREF-IX FROM 1 BY 1
135400               UNTIL XREF-IX > XREF-COUNT OR XREF-WAS-FOUND.
135500
135600       4410-SEARCH-ONE-XREF-ENTRY.
135700           IF XR-EMAIL(XREF-IX) = ORDR-EMAIL-LOWER
135800               MOVE XR-CUSTOMER-ID(XREF-IX) TO ORDR-CUSTOMER-ID
135900               MOVE "Y" TO XREF-FOUND-SW
136000           END-IF.
136100
136200      *-----------------------------------------------------------------
136300      * LOAD - NO DUPLICATE CHECK ON ORDERS.  A VALID ROW NEEDS A
136400      * CUSTOMER XREF HIT AND A PAYMENT METHOD DICTIONARY HIT;
136500      * ORDER STATUS IS ALWAYS RESOLVED TO "NEW".
136600      *-----------------------------------------------------------------
136700       4500-LOAD-ORDER.
136800           PERFORM 4400-SEARCH-CUSTOMER-XREF.
136900           IF NOT XREF-WAS-FOUND
137000               MOVE ORDR-EMAIL-LOWER TO CM-EMAIL
137100               READ CUSTOMER-MASTER
137200                   INVALID KEY
137300                       CONTINUE
137400                   NOT INVALID KEY
137500                       MOVE CM-CUSTOMER-ID TO ORDR-CUSTOMER-ID
137600                       MOVE "Y" TO XREF-FOUND-SW
137700               END-READ
137800           END-IF.
137900           IF NOT XREF-WAS-FOUND
138000               ADD 1 TO ORDR-LOAD-ERRORS
138100           ELSE
138200               PERFORM 4300-RESOLVE-PAYMENT-CODE
138300               MOVE ORDR-PAYMENT-CODE TO PM-DR-ENTRY-CODE
138400               READ PAYMENT-DICT
138500                   INVALID KEY
138600                       ADD 1 TO ORDR-LOAD-ERRORS
138700                   NOT INVALID KEY
138800                       PERFORM 4510-CREATE-NEW-ORDER
138900               END-READ
139000           END-IF.
139100
139200       4510-CREATE-NEW-ORDER.
139300           MOVE PM-DR-ENTRY-ID TO OM-PAYMENT-METHOD-ID.
139400           MOVE "NEW" TO ST-DR-ENTRY-CODE.
139500           READ STATUS-DICT
139600               INVALID KEY
139700                   MOVE DEFAULT-NEW-STATUS-ID TO OM-ORDER-STATUS-ID
139800               NOT INVALID KEY
139900                   MOVE ST-DR-ENTRY-ID TO OM-ORDER-STATUS-ID.
140000           PERFORM 9900-GENERATE-RECORD-ID.
140100           MOVE NEW-ID TO OM-ORDER-ID.
140200           MOVE ORDR-CUSTOMER-ID TO OM-CUSTOMER-ID.
140300           MOVE OF-ORDER-DATE TO OM-ORDER-DATE.
140400           MOVE ORDR-TOTAL-AMOUNT TO OM-TOTAL-AMOUNT.
140500           MOVE OF-DELIVERY-ADDRESS TO OM-DELIVERY-ADDRESS.
140600           WRITE ORDER-MASTER-RECORD.
140700           ADD 1 TO ORDR-CREATED.
140800
140900       4600-WRITE-ORDER-ERROR.
141000           IF NOT ORDRERRS-IS-OPEN
141100               OPEN OUTPUT ORDER-ERROR-OUT
141200               MOVE "Y" TO ORDRERRS-OPEN-SW
141300           END-IF.
141400           MOVE "ORDER" TO OE-PROCESS-TYPE.
141500           MOVE ROW-NUMBER TO OE-ORIGINAL-INDEX.
141600           MOVE ERROR-TEXT TO OE-ERROR-TEXT.
141700           MOVE ORDER-FEED-RECORD TO OE-RECORD-IMAGE.
141800           WRITE OE-ERROR-REPORT-RECORD.
141900
142000      ******************************************************************
142100      * 6000 BAND - FINAL RUN REPORT AND OPERATOR CONSOLE SUMMARY.
142200      ******************************************************************
142300       6000-BUILD-RUN-SUMMARY.
142400           ADD CUST-PROCESSED PROD-PROCESSED ORDR-PROCESSED
142500               GIVING RUN-TOTAL-PROCESSED.
142600           ADD CUST-VALID PROD-VALID ORDR-VALID
142700               GIVING RUN-TOTAL-VALID.
142800           ADD CUST-ERRORS PROD-ERRORS ORDR-ERRORS
142900               GIVING RUN-TOTAL-ERRORS.
143000           ADD CUST-CREATED PROD-CREATED ORDR-CREATED
143100               GIVING RUN-TOTAL-CREATED.
143200           IF RUN-TOTAL-PROCESSED = 0
143300               MOVE ZERO TO RUN-SUCCESS-RATE
143400           ELSE
143500               COMPUTE RUN-SUCCESS-RATE ROUNDED =
143600                   (RUN-TOTAL-VALID * 100) / RUN-TOTAL-PROCESSED
143700           END-IF.
143800
143900           WRITE RUN-REPORT-RECORD FROM RPT-BANNER-LINE.
144000           WRITE RUN-REPORT-RECORD FROM RPT-TITLE-LINE.
144100           WRITE RUN-REPORT-RECORD FROM RPT-BANNER-LINE.
144200           WRITE RUN-REPORT-RECORD FROM RPT-FEED-HEADER-LINE.
144300
144400           MOVE "CUSTOMER"     TO RPT-FD-FEED-NAME.
144500           MOVE CUST-PROCESSED TO RPT-FD-PROCESSED.
144600           MOVE CUST-VALID     TO RPT-FD-VALID.
144700           MOVE CUST-ERRORS    TO RPT-FD-ERRORS.
144800           MOVE CUST-CREATED   TO RPT-FD-CREATED.
144900           MOVE CUST-SKIPPED   TO RPT-FD-SKIPPED.
145000           MOVE CUST-LOAD-ERRORS TO RPT-FD-LOAD-ERRORS.
145100           WRITE RUN-REPORT-RECORD FROM RPT-FEED-DETAIL-LINE.
145200
145300           MOVE "PRODUCT"      TO RPT-FD-FEED-NAME.
145400           MOVE PROD-PROCESSED TO RPT-FD-PROCESSED.
145500           MOVE PROD-VALID     TO RPT-FD-VALID.
145600           MOVE PROD-ERRORS    TO RPT-FD-ERRORS.
145700           MOVE PROD-CREATED   TO RPT-FD-CREATED.
145800           MOVE PROD-SKIPPED   TO RPT-FD-SKIPPED.
145900           MOVE PROD-LOAD-ERRORS TO RPT-FD-LOAD-ERRORS.
146000           WRITE RUN-REPORT-RECORD FROM RPT-FEED-DETAIL-LINE.
146100
146200           MOVE "ORDER"        TO RPT-FD-FEED-NAME.
146300           MOVE ORDR-PROCESSED TO RPT-FD-PROCESSED.
146400           MOVE ORDR-VALID     TO RPT-FD-VALID.
146500           MOVE ORDR-ERRORS    TO RPT-FD-ERRORS.
146600           MOVE ORDR-CREATED   TO RPT-FD-CREATED.
146700           MOVE ORDR-SKIPPED   TO RPT-FD-SKIPPED.
146800           MOVE ORDR-LOAD-ERRORS TO RPT-FD-LOAD-ERRORS.
146900           WRITE RUN-REPORT-RECORD FROM RPT-FEED-DETAIL-LINE.
147000
147100           WRITE RUN-REPORT-RECORD FROM RPT-BANNER-LINE.
147200           MOVE RUN-TOTAL-PROCESSED TO RPT-SM-PROCESSED.
147300           WRITE RUN-REPORT-RECORD FROM RPT-SUMMARY-LINE.
147400           MOVE RUN-TOTAL-VALID TO RPT-SM-VALID.
147500           WRITE RUN-REPORT-RECORD FROM RPT-SUMMARY-LINE-2.
147600           MOVE RUN-TOTAL-ERRORS TO RPT-SM-ERRORS.
147700           WRITE RUN-REPORT-RECORD FROM RPT-SUMMARY-LINE-3.
147800           MOVE RUN-TOTAL-CREATED TO RPT-SM-CREATED.
147900           WRITE RUN-REPORT-RECORD FROM RPT-SUMMARY-LINE-4.
148000           MOVE RUN-SUCCESS-RATE TO RPT-SM-RATE.
148100           WRITE RUN-REPORT-RECORD FROM RPT-SUMMARY-LINE-5.
148200           WRITE RUN-REPORT-RECORD FROM RPT-BANNER-LINE.
148300
148400           PERFORM 6100-PRINT-CONSOLE-SUMMARY.
148500
148600       6100-PRINT-CONSOLE-SUMMARY.
148700           DISPLAY "================================================".
148800           DISPLAY "ETL PROCESS SUMMARY".
148900           DISPLAY "================================================".
149000           DISPLAY "TOTAL PROCESSED: " RUN-TOTAL-PROCESSED.
149100           DISPLAY "VALID RECORDS:   " RUN-TOTAL-VALID.
149200           DISPLAY "ERRORS:          " RUN-TOTAL-ERRORS.
149300           DISPLAY "SUCCESS RATE:    " RUN-SUCCESS-RATE "%".
149400           DISPLAY "================================================".
149500
149600      ******************************************************************
149700      * 9800-9900 - SHARED UTILITY PARAGRAPHS USED BY ALL THREE BANDS.
149800      ******************************************************************
149900       9800-TRIM-FIELD.
150000           MOVE SPACES TO TRIM-RESULT.
150100           MOVE 0 TO TRIM-FIRST.
150200           MOVE 0 TO TRIM-LAST.
150300           PERFORM 9801-FIND-FIRST-CHAR
150400               VARYING TRIM-IX FROM 1 BY 1
150500               UNTIL TRIM-IX > 80 OR TRIM-FIRST NOT = 0.
150600           IF TRIM-FIRST NOT = 0
150700               PERFORM 9802-FIND-LAST-CHAR
150800                   VARYING TRIM-IX FROM 80 BY -1
150900                   UNTIL TRIM-IX < 1 OR TRIM-LAST NOT = 0
151000               MOVE TRIM-WORK(TRIM-FIRST:
151100                      (TRIM-LAST - TRIM-FIRST + 1))
151200                   TO TRIM-RESULT
151300           END-IF.
151400
151500       9801-FIND-FIRST-CHAR.
151600           IF TRIM-WORK(TRIM-IX:1) NOT = SPACE
151700               MOVE TRIM-IX TO TRIM-FIRST
151800           END-IF.
151900
152000       9802-FIND-LAST-CHAR.
152100           IF TRIM-WORK(TRIM-IX:1) NOT = SPACE
152200               MOVE TRIM-IX TO TRIM-LAST
152300           END-IF.
152400
152500       9810-UPPERCASE-CASE-WORK.
152600           INSPECT CASE-WORK
152700               CONVERTING LOWER-ALPHABET TO UPPER-ALPHABET.
152800
152900       9820-LOWERCASE-CASE-WORK.
153000           INSPECT CASE-WORK
153100               CONVERTING UPPER-ALPHABET TO LOWER-ALPHABET.
153200
153300      *-----------------------------------------------------------------
153400      * GENERATE A 36-CHARACTER UNIQUE RECORD ID OUT OF THE RUN DATE,
153500      * RUN TIME AND A RUNNING SEQUENCE NUMBER - ONE SEQUENCE SHARED
153600      * BY ALL THREE FEEDS SO NO TWO IDS GENERATED IN ONE RUN COLLIDE.
153700      *-----------------------------------------------------------------
153800       9900-GENERATE-RECORD-ID.
153900           ADD 1 TO ID-SEQUENCE.
154000           MOVE RUN-DATE TO RUN-DATE-PART.
154100           MOVE RUN-TIME TO RUN-TIME-PART.
154200           MOVE ID-SEQUENCE TO ID-SEQ-PART.
154300           STRING RUN-DATE-PART  DELIMITED BY SIZE
154400                  "-"               DELIMITED BY SIZE
154500                  RUN-TIME-PART  DELIMITED BY SIZE
154600                  "-"               DELIMITED BY SIZE
154700                  ID-SEQ-PART    DELIMITED BY SIZE
154800                  "-"               DELIMITED BY SIZE
154900                  "OZONLOGIST0"     DELIMITED BY SIZE
155000               INTO NEW-ID.
