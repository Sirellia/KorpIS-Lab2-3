000100      ******************************************************************
000200      * THIS PROGRAM IS TO EXTEND EACH LINE OF THE ORDER-ITEM WORK FILE
000300      *    WITH ITS COMPUTED LINE TOTAL, PRINT AN EXTEND REPORT, AND
000400      *    WRITE A REJECT REPORT FOR ANY LINE THAT FAILS THE QUANTITY /
000500      *    PRICE / TOTAL CONSTRAINTS.
000600      *
000700      * USED FILE
000800      *    - ORDER-ITEM WORK FILE (LINE SEQUENTIAL)  : ORDITEMS
000900      *    - ORDER-ITEM EXTEND REPORT                : ITEMRPT
001000      *    - ORDER-ITEM REJECT REPORT                : ITEMERRS
001100      *
001200      * THIS JOB IS THE ORDER-DETAIL SIDE OF THE MASTER DATA LAYER - IT
001300      *    IS RUN SEPARATELY FROM THE NIGHTLY CUSTOMER/PRODUCT/ORDER
001400      *    INTAKE (ETLORCHESTRATOR.CBL) BECAUSE THE ORDER-ITEM WORK FILE
001500      *    IS BUILT BY THE ORDER-ENTRY SCREEN PROGRAM THROUGHOUT THE
001600      *    DAY, NOT BY THE OVERNIGHT MARKETPLACE FEEDS.
001700      ******************************************************************
001800      * CHANGE LOG
001900      *   1998-08-17 DMS  ORIGINAL PROGRAM - REPLACES THE LINE-TOTAL
002000      *                   CALCULATION THAT USED TO RUN INSIDE THE
002100      *                   ORDER-ENTRY SCREEN PROGRAM.  CALLS
002200      *                   COMPUTE-ITEM-TOTAL FOR EACH WORK FILE LINE
002300      *                   (CIS-0533).
002400      *   1998-09-30 DMS  ADDED THE QUANTITY / PRICE / TOTAL CONSTRAINT
002500      *                   CHECKS AND THE REJECT REPORT - BAD LINES WERE
002600      *                   SILENTLY POSTING ZERO TOTALS (HELPDESK
002700      *                   1998-241).
002800      *   1999-01-19 DMS  Y2K READINESS REVIEW - NO DATE-SENSITIVE
002900      *                   FIELDS IN THIS RUN, NO CHANGE REQUIRED.
003000      *   2001-03-06 GCV  REJECTED LINES NO LONGER ABEND THE RUN - THEY
003100      *                   ARE COUNTED AND THE WORK FILE CONTINUES
003200      *                   (HELPDESK 2001-114).
003250      *   2007-08-30 TNV  A REJECTED LINE WAS ALSO PRINTING A BOGUS
003260      *                   DETAIL LINE ON THE EXTEND REPORT IN ADDITION
003270      *                   TO ITS REJECT LINE.  THE PRINT NOW ONLY
003280      *                   HAPPENS WHEN THE COMPUTED TOTAL IS NOT
003290      *                   NEGATIVE (HELPDESK 2007-198).
003300      ******************************************************************
003400       IDENTIFICATION              DIVISION.
003500      *-----------------------------------------------------------------
003600       PROGRAM-ID.                 ORDER-ITEM-EXTEND.
003700       AUTHOR.                     D. M. SOKOLOV.
003800       INSTALLATION.               OZON LOGISTICS DATA PROCESSING.
003900       DATE-WRITTEN.               AUGUST 17, 1998.
004000       DATE-COMPILED.
004100       SECURITY.                   COMPANY CONFIDENTIAL - INTERNAL USE
004200                                   ONLY.
004300      ******************************************************************
004400       ENVIRONMENT                 DIVISION.
004500      *-----------------------------------------------------------------
004600       CONFIGURATION               SECTION.
004700       SOURCE-COMPUTER.            OZON-BATCH-SERVER.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM
005000           CLASS ALPHA-TEXT-CLASS IS "A" THRU "Z" "a" THRU "z" " ".
005100      *-----------------------------------------------------------------
005200       INPUT-OUTPUT                SECTION.
005300       FILE-CONTROL.
005400           SELECT  ORDER-ITEM-FILE-IN
005500                   ASSIGN TO "ORDITEMS"
005600                   ORGANIZATION IS LINE SEQUENTIAL
005700                   FILE STATUS IS ORDITEMS-FILE-STAT.
005800
005900           SELECT  ITEM-REPORT-OUT
006000                   ASSIGN TO "ITEMRPT"
006100                   ORGANIZATION IS LINE SEQUENTIAL
006200                   FILE STATUS IS ITEMRPT-FILE-STAT.
006300
006400           SELECT  ITEM-ERROR-REPORT-OUT
006500                   ASSIGN TO "ITEMERRS"
006600                   ORGANIZATION IS LINE SEQUENTIAL
006700                   FILE STATUS IS ITEMERRS-FILE-STAT.
006800      ******************************************************************
006900       DATA                        DIVISION.
007000      *-----------------------------------------------------------------
007100       FILE                        SECTION.
007200       FD  ORDER-ITEM-FILE-IN
007300           RECORD CONTAINS 40 CHARACTERS
007400           DATA RECORD IS ORDER-ITEM-RECORD.
007500       COPY "Copybooks/ORDITM.cpy".
007600
007700       FD  ITEM-REPORT-OUT
007800           RECORD CONTAINS 80 CHARACTERS
007900           DATA RECORD IS ITEM-REPORT-RECORD.
008000       01  ITEM-REPORT-RECORD          PIC X(80).
008100
008200       FD  ITEM-ERROR-REPORT-OUT
008300           RECORD CONTAINS 340 CHARACTERS
008400           DATA RECORD IS ERROR-REPORT-RECORD.
008500       COPY "Copybooks/ERRREC.cpy".
008600      *-----------------------------------------------------------------
008700       WORKING-STORAGE             SECTION.
008800      *-----------------------------------------------------------------
008900      *    THIS RECORD IS FOR GETTING THE NAME OF THE WEEKDAY FOR THE
009000      *    EXTEND REPORT TITLE LINE - SAME TABLE SHAPE THE INVENTORY
009100      *    REPORT RUN USED TO USE.
009200       01  DAY-RECORD.
009300           05  FILLER                  PIC X(09) VALUE "MONDAY".
009400           05  FILLER                  PIC X(09) VALUE "TUESDAY".
009500           05  FILLER                  PIC X(09) VALUE "WEDNESDAY".
009600           05  FILLER                  PIC X(09) VALUE "THURSDAY".
009700           05  FILLER                  PIC X(09) VALUE "FRIDAY".
009800           05  FILLER                  PIC X(09) VALUE "SATURDAY".
009900           05  FILLER                  PIC X(09) VALUE "SUNDAY".
010000       01  DAY-TABLE            REDEFINES DAY-RECORD.
010100           05  WEEKDAY              PIC X(09) OCCURS 7 TIMES.
010200
010300      *    CURRENT RUN DATE, CAPTURED ONCE AT START OF JOB.  THE
010400      *    NUMERIC VIEW IS USED FOR THE REPORT TITLE COMPARE LOGIC.
010500       01  CURRENT-DATE.
010600           05  CUR-YEAR             PIC 9(04).
010700           05  CUR-MONTH            PIC 9(02).
010800           05  CUR-DAY              PIC 9(02).
010900       01  CURRENT-DATE-NUM         REDEFINES CURRENT-DATE
011000                                       PIC 9(08).
011100       01  DAY-IN           PIC 9(01) COMP.
011200
011300      *    RECORD-IMAGE BUILD AREA FOR THE REJECT REPORT - THE PLAIN
011400      *    VIEW IS MOVED TO ER-RECORD-IMAGE; THE SEGMENT VIEW LETS US
011500      *    MOVE EACH FIELD IN WITHOUT A SEPARATE STRING STATEMENT.
011600       01  IMAGE-BUILD-AREA.
011700           05  IMAGE-TEXT           PIC X(200).
011800       01  IMAGE-BUILD-VIEW         REDEFINES IMAGE-BUILD-AREA.
011900           05  IMAGE-QUANTITY-SEG   PIC X(07).
012000           05  IMAGE-PRICE-SEG      PIC X(11).
012100           05  IMAGE-TOTAL-SEG      PIC X(13).
012200           05  FILLER                  PIC X(169).
012300
012400      *    THIS RECORD IS FOR PRINTING THE TITLE OF THE EXTEND REPORT.
012500       01  RPT-TITLE-LINE.
012600           05  FILLER                  PIC X(01) VALUE SPACES.
012700           05  FILLER                  PIC X(27)
012800                                      VALUE "ORDER ITEM EXTEND RUN for (".
012900           05  RPT-WEEKDAY-NAME        PIC X(09).
013000           05  RPT-TITLE-DATE.
013100               10  RPT-TITLE-YEAR      PIC 9(04).
013200               10  FILLER              PIC X(01) VALUE "-".
013300               10  RPT-TITLE-MONTH     PIC 9(02).
013400               10  FILLER              PIC X(01) VALUE "-".
013500               10  RPT-TITLE-DAY       PIC 9(02).
013600           05  FILLER                  PIC X(01) VALUE ")".
013700           05  FILLER                  PIC X(31) VALUE SPACES.
013800
013900      *    THIS RECORD IS FOR PRINTING THE HEADER OF THE EXTEND REPORT.
014000       01  RPT-HEADER-LINE.
014100           05  FILLER                  PIC X(01) VALUE SPACES.
014200           05  FILLER                  PIC X(10) VALUE "QUANTITY".
014300           05  FILLER                  PIC X(16) VALUE "PRICE PER UNIT".
014400           05  FILLER                  PIC X(16) VALUE "LINE TOTAL".
014500           05  FILLER                  PIC X(37) VALUE SPACES.
014600
014700      *    THIS RECORD IS FOR PRINTING THE DETAIL OF THE EXTEND REPORT.
014800       01  RPT-DETAIL-LINE.
014900           05  FILLER                  PIC X(01) VALUE SPACES.
015000           05  RPT-QUANTITY-O          PIC ZZZ,ZZ9.
015100           05  FILLER                  PIC X(03) VALUE SPACES.
015200           05  RPT-PRICE-O             PIC Z,ZZZ,ZZ9.99-.
015300           05  FILLER                  PIC X(02) VALUE SPACES.
015400           05  RPT-TOTAL-O             PIC ZZ,ZZZ,ZZ9.99-.
015500           05  FILLER                  PIC X(40) VALUE SPACES.
015600
015700      *    THIS RECORD IS FOR PRINTING THE FOOTER OF THE EXTEND REPORT.
015800       01  RPT-FOOTER-LINE.
015900           05  FILLER                  PIC X(02) VALUE SPACES.
016000           05  RPT-FOOTER-NAME         PIC X(20).
016100           05  RPT-FOOTER-COUNTER      PIC ZZZ,ZZ9.
016200           05  FILLER                  PIC X(51) VALUE SPACES.
016300
016400       01  SWITCHES-AND-COUNTERS.
016500           05  EOF-SW                  PIC X(01) VALUE "N".
016600               88  END-OF-WORK-FILE            VALUE "Y".
016700           05  LINE-IS-VALID-SW        PIC X(01) VALUE "N".
016800               88  LINE-IS-VALID               VALUE "Y".
016900           05  READ-COUNT              PIC 9(06) COMP VALUE ZERO.
017000           05  WRITE-COUNT             PIC 9(06) COMP VALUE ZERO.
017100           05  REJECT-COUNT            PIC 9(06) COMP VALUE ZERO.
017200           05  LINE-COUNT              PIC 9(02) COMP VALUE ZERO.
017300
017400       01  FILE-STATUS-AREA.
017500           05  ORDITEMS-FILE-STAT      PIC X(02).
017600           05  ITEMRPT-FILE-STAT       PIC X(02).
017700           05  ITEMERRS-FILE-STAT      PIC X(02).
017800
017900      *    SAME FIELD SHAPES AS COMPUTEITEMTOTAL.CBL'S LINKAGE
018000      *    SECTION - PASSED BY REFERENCE ON EVERY CALL.
018100       01  LINK-ORDER-ITEM-PARAMETERS.
018200           05  LS-QUANTITY             PIC 9(07).
018300           05  LS-PRICE-PER-UNIT       PIC S9(08)V99.
018400           05  LS-TOTAL-PRICE          PIC S9(10)V99.
018500      ******************************************************************
018600       PROCEDURE                   DIVISION.
018700      *-----------------------------------------------------------------
018800      * MAIN PROCEDURE.
018900      *-----------------------------------------------------------------
019000       100-EXTEND-ORDER-ITEMS.
019100           PERFORM 200-INITIATE-ITEM-EXTEND-RUN.
019200           PERFORM 200-EXTEND-ONE-ITEM-LINE UNTIL END-OF-WORK-FILE.
019300           PERFORM 200-TERMINATE-ITEM-EXTEND-RUN.
019400
019500           STOP    RUN.
019600
019700      *-----------------------------------------------------------------
019800      * OPEN THE FILES, PRINT THE REPORT TITLE AND HEADER, AND READ THE
019900      *    FIRST LINE FROM THE ORDER-ITEM WORK FILE.
020000      *-----------------------------------------------------------------
020100       200-INITIATE-ITEM-EXTEND-RUN.
020200           PERFORM 300-OPEN-ITEM-EXTEND-FILES.
020300           PERFORM 300-PRINT-REPORT-TITLE.
020400           PERFORM 300-PRINT-REPORT-HEADER.
020500           PERFORM 300-READ-ITEM-LINE.
020600
020700      *-----------------------------------------------------------------
020800      * VALIDATE ONE LINE, CALL THE SHARED TOTAL CALCULATION WHEN THE
020900      *    LINE PASSES, PRINT THE DETAIL OR REJECT LINE, AND READ THE
021000      *    NEXT LINE.
021100      *-----------------------------------------------------------------
021200       200-EXTEND-ONE-ITEM-LINE.
021300           IF  LINE-COUNT > 20
021400               PERFORM 300-ITEM-REPORT-PAGESKIP.
021500           PERFORM 300-VALIDATE-ITEM-LINE.
021600           IF  LINE-IS-VALID
021650               PERFORM 300-COMPUTE-ITEM-LINE-TOTAL
021660                   THRU 300-COMPUTE-EXIT
021900           ELSE
022000               PERFORM 300-WRITE-ITEM-REJECT-LINE.
022100           PERFORM 300-READ-ITEM-LINE.
022200
022300      *-----------------------------------------------------------------
022400      * PRINT THE REPORT FOOTER COUNTS AND CLOSE THE FILES.
022500      *-----------------------------------------------------------------
022600       200-TERMINATE-ITEM-EXTEND-RUN.
022700           PERFORM 300-PRINT-REPORT-FOOTER.
022800           PERFORM 300-CLOSE-ITEM-EXTEND-FILES.
022900
023000      ******************************************************************
023100      * OPEN THE WORK FILE, THE EXTEND REPORT AND THE REJECT REPORT.
023200      *-----------------------------------------------------------------
023300       300-OPEN-ITEM-EXTEND-FILES.
023400           OPEN    INPUT   ORDER-ITEM-FILE-IN
023500                   OUTPUT  ITEM-REPORT-OUT
023600                   OUTPUT  ITEM-ERROR-REPORT-OUT.
023700
023800      *-----------------------------------------------------------------
023900      * READ ONE LINE FROM THE WORK FILE.  A FULLY BLANK LINE AT THE
024000      *    END OF THE FILE IS TREATED THE SAME AS END OF FILE.
024100      *-----------------------------------------------------------------
024200       300-READ-ITEM-LINE.
024300           READ    ORDER-ITEM-FILE-IN
024400                   AT END      MOVE "Y" TO EOF-SW
024500                   NOT AT END  ADD 1 TO READ-COUNT
024600                               ADD 1 TO LINE-COUNT.
024700           IF  (NOT END-OF-WORK-FILE) AND ORDER-ITEM-RECORD = SPACES
024800               MOVE "Y" TO EOF-SW.
024900
025000      *-----------------------------------------------------------------
025100      * PRINT THE REPORT TITLE LINE, USING TODAY'S DATE AND WEEKDAY.
025200      *-----------------------------------------------------------------
025300       300-PRINT-REPORT-TITLE.
025400           ACCEPT  CURRENT-DATE     FROM DATE YYYYMMDD.
025500           MOVE    CUR-YEAR         TO RPT-TITLE-YEAR.
025600           MOVE    CUR-MONTH        TO RPT-TITLE-MONTH.
025700           MOVE    CUR-DAY          TO RPT-TITLE-DAY.
025800           ACCEPT  DAY-IN   FROM DAY-OF-WEEK.
025900           MOVE    WEEKDAY(DAY-IN) TO RPT-WEEKDAY-NAME.
026000           WRITE   ITEM-REPORT-RECORD  FROM RPT-TITLE-LINE
026100                   AFTER ADVANCING 1 LINES.
026200
026300      *-----------------------------------------------------------------
026400      * PRINT THE REPORT COLUMN HEADER LINE.
026500      *-----------------------------------------------------------------
026600       300-PRINT-REPORT-HEADER.
026700           WRITE   ITEM-REPORT-RECORD  FROM RPT-HEADER-LINE
026800                   AFTER ADVANCING 2 LINES.
026900           MOVE    SPACES              TO ITEM-REPORT-RECORD.
027000           WRITE   ITEM-REPORT-RECORD.
027100           MOVE    ZERO                TO LINE-COUNT.
027200
027300      *-----------------------------------------------------------------
027400      * AFTER 20 DETAIL LINES, SKIP TO A NEW PAGE AND REPRINT THE
027500      *    COLUMN HEADER.
027600      *-----------------------------------------------------------------
027700       300-ITEM-REPORT-PAGESKIP.
027800           MOVE    SPACES              TO ITEM-REPORT-RECORD.
027900           WRITE   ITEM-REPORT-RECORD  AFTER ADVANCING PAGE.
028000           PERFORM 300-PRINT-REPORT-HEADER.
028100
028200      *-----------------------------------------------------------------
028300      * CHECK THE QUANTITY / PRICE / TOTAL CONSTRAINTS AGAINST THE
028400      *    RAW WORK FILE LINE, BEFORE THE TOTAL HAS EVEN BEEN
028500      *    COMPUTED.  A LINE WITH A BAD QUANTITY OR PRICE NEVER GETS
028600      *    AS FAR AS THE CALL TO COMPUTE-ITEM-TOTAL.
028700      *-----------------------------------------------------------------
028800       300-VALIDATE-ITEM-LINE.
028900           MOVE    "Y"                 TO LINE-IS-VALID-SW.
029000           IF  OI-QUANTITY NOT NUMERIC OR OI-QUANTITY NOT > ZERO
029100               MOVE "N" TO LINE-IS-VALID-SW.
029200           IF  OI-PRICE-PER-UNIT NOT NUMERIC
029300               OR OI-PRICE-PER-UNIT < ZERO
029400               MOVE "N" TO LINE-IS-VALID-SW.
029500
029600      *-----------------------------------------------------------------
029700      * CALL THE SHARED LINE-TOTAL ROUTINE AND CHECK THE RESULT IS NOT
029800      *    NEGATIVE BEFORE TRUSTING IT ON THE REPORT.
029900      *-----------------------------------------------------------------
030000       300-COMPUTE-ITEM-LINE-TOTAL.
030100           MOVE    OI-QUANTITY         TO LS-QUANTITY.
030200           MOVE    OI-PRICE-PER-UNIT   TO LS-PRICE-PER-UNIT.
030300           CALL    "ComputeItemTotal"  USING LINK-ORDER-ITEM-PARAMETERS.
030400           MOVE    LS-TOTAL-PRICE      TO OI-TOTAL-PRICE.
030500           IF  OI-TOTAL-PRICE < ZERO
030600               MOVE "N" TO LINE-IS-VALID-SW
030650               PERFORM 300-WRITE-ITEM-REJECT-LINE
030680               GO TO 300-COMPUTE-EXIT.
030800
030900      *-----------------------------------------------------------------
031000      * PRINT ONE EXTENDED DETAIL LINE AND ADD ONE TO THE WRITE COUNT.
031100      *-----------------------------------------------------------------
031200       300-PRINT-ITEM-DETAIL-LINE.
031300           MOVE    OI-QUANTITY         TO RPT-QUANTITY-O.
031400           MOVE    OI-PRICE-PER-UNIT   TO RPT-PRICE-O.
031500           MOVE    OI-TOTAL-PRICE      TO RPT-TOTAL-O.
031600           WRITE   ITEM-REPORT-RECORD  FROM RPT-DETAIL-LINE.
031700           ADD     1                   TO WRITE-COUNT.
031750
031760       300-COMPUTE-EXIT.
031770           EXIT.
031800
031900      *-----------------------------------------------------------------
032000      * BUILD THE RECORD IMAGE AND WRITE ONE REJECT LINE, ADDING ONE TO
032100      *    THE REJECT COUNT.
032200      *-----------------------------------------------------------------
032300       300-WRITE-ITEM-REJECT-LINE.
032400           MOVE    SPACES                  TO IMAGE-BUILD-AREA.
032500           MOVE    OI-QUANTITY             TO IMAGE-QUANTITY-SEG.
032600           MOVE    OI-PRICE-PER-UNIT       TO IMAGE-PRICE-SEG.
032700           MOVE    OI-TOTAL-PRICE          TO IMAGE-TOTAL-SEG.
032800           MOVE    SPACES                  TO ERROR-REPORT-RECORD.
032900           MOVE    "ORDER ITEMS"           TO ER-PROCESS-TYPE.
033000           MOVE    READ-COUNT              TO ER-ORIGINAL-INDEX.
033100           MOVE    "QUANTITY/PRICE/TOTAL OUT OF RANGE"
033200                                           TO ER-ERROR-TEXT.
033300           MOVE    IMAGE-TEXT           TO ER-RECORD-IMAGE.
033400           WRITE   ERROR-REPORT-RECORD.
033500           ADD     1                       TO REJECT-COUNT.
033600
033700      *-----------------------------------------------------------------
033800      * PRINT THE FOOTER COUNTS - LINES READ, LINES WRITTEN, LINES
033900      *    REJECTED.
034000      *-----------------------------------------------------------------
034100       300-PRINT-REPORT-FOOTER.
034200           MOVE    "LINES READ"            TO RPT-FOOTER-NAME.
034300           MOVE    READ-COUNT              TO RPT-FOOTER-COUNTER.
034400           WRITE   ITEM-REPORT-RECORD  FROM RPT-FOOTER-LINE
034500                   AFTER ADVANCING 2 LINES.
034600           MOVE    "LINES EXTENDED"        TO RPT-FOOTER-NAME.
034700           MOVE    WRITE-COUNT             TO RPT-FOOTER-COUNTER.
034800           WRITE   ITEM-REPORT-RECORD  FROM RPT-FOOTER-LINE.
034900           MOVE    "LINES REJECTED"        TO RPT-FOOTER-NAME.
035000           MOVE    REJECT-COUNT            TO RPT-FOOTER-COUNTER.
035100           WRITE   ITEM-REPORT-RECORD  FROM RPT-FOOTER-LINE.
035200
035300      *-----------------------------------------------------------------
035400      * CLOSE ALL THREE FILES.
035500      *-----------------------------------------------------------------
035600       300-CLOSE-ITEM-EXTEND-FILES.
035700           CLOSE   ORDER-ITEM-FILE-IN
035800                   ITEM-REPORT-OUT
035900                   ITEM-ERROR-REPORT-OUT.
